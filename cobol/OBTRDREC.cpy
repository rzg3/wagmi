000100******************************************************************
000200*    OBTRDREC  --  TRADE LOG OUTPUT RECORD                        *
000300*    ONE LINE PER FILL, WRITTEN AS FILLS OCCUR DURING MATCHING    *
000400*    RECORD LENGTH 40, LINE SEQUENTIAL                            *
000500*    THE ENCLOSING 01 IS SUPPLIED BY THE PROGRAM THAT COPIES THIS *
000550******************************************************************
000600     05  OB-TRADE-SYMBOL          PIC X(06).
000800     05  OB-TRADE-SIDE            PIC X(04).
000900         88  OB-TRD-SIDE-IS-BUY            VALUE "BUY ".
001000         88  OB-TRD-SIDE-IS-SELL           VALUE "SELL".
001100     05  OB-TRADE-SIZE            PIC 9(07).
001200     05  OB-TRADE-PRICE           PIC 9(05).
001300     05  OB-CONTRA-TRADER-ID      PIC X(10).
001400     05  OB-TIE-BREAK-FLAG        PIC X(01).
001500         88  OB-FILL-IS-TIE-BREAK          VALUE "Y".
001600         88  OB-FILL-IS-REGULAR            VALUE "N".
001700     05  FILLER                   PIC X(07).
