000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. OBAPP-OBLEVEL.
000030 AUTHOR. D. KOWALCZYK.
000040 INSTALLATION. BILLPRO SOFTWARE INC - TRADING SYSTEMS DIV.
000050 DATE-WRITTEN. 03/14/89.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    OBAPP-OBLEVEL                                                *
000100*                                                                  *
000110*    BOOK-SIDE LEVEL SERVER -- OWNS THE ASK-SIDE AND BID-SIDE      *
000120*    PRICE LEVEL TABLES FOR ONE SYMBOL'S RESTING ORDER BOOK.       *
000130*    CALLED BY OBAPP-OBMATCH FOR EVERY BOOK, CANCEL, BEST-LEVEL,   *
000140*    PRORATA-FILL, LEVEL-SIZE AND SNAPSHOT REQUEST.  WORKING       *
000150*    STORAGE PERSISTS FOR THE LIFE OF THE RUN UNIT -- THE TABLES   *
000160*    ARE NOT RE-INITIALIZED BETWEEN CALLS, THE WAY A LONG-LIVED    *
000170*    SERVICE PROGRAM IN THIS SHOP KEEPS ITS OWN TABLE IN WORKING   *
000175*    STORAGE AND CARRIES IT FORWARD FROM ONE CALL TO THE NEXT.     *
000180*    THIS PROGRAM DOES NO FILE I-O OF ITS OWN -- IT IS A PURE      *
000190*    IN-MEMORY TABLE SERVER, REACHED SOLELY THROUGH THE OBLK-      *
000200*    LINKAGE ENVELOPE IN THE LINKAGE SECTION BELOW.                *
000210*                                                                  *
000220*    THE BOOK IS HELD AS TWO SORTED ARRAYS OF OCCUPIED PRICE       *
000230*    LEVELS -- ASK-BOOK ASCENDING BY PRICE, BID-BOOK         *
000240*    DESCENDING BY PRICE -- SO THE BEST PRICE ON EITHER SIDE IS    *
000250*    ALWAYS ROW ONE (CR-0102).  EACH LEVEL ROW CARRIES ITS OWN     *
000260*    TABLE OF UP TO 50 RESTING SUBORDERS, IN THE ORDER THEY WERE   *
000270*    BOOKED (PRICE-TIME PRIORITY WITHIN A LEVEL FOR THE PRO-RATA   *
000280*    PASS'S LARGEST-REMAINDER TIE-BREAK).                          *
000290******************************************************************
000300*                       CHANGE LOG                                *
000310*  DATE      INIT  TKT#      DESCRIPTION                          *
000320*  --------  ----  --------  -----------------------------------  *
000330*  03/14/89  DK    NEW       ORIGINAL CODING - SINGLE SYMBOL BOOK  *
000340*  03/29/89  DK    NEW       ADDED CANCEL-ORDER REQUEST            *
000350*  04/11/89  DK    CR-0102   SORTED LEVEL TABLE INSTEAD OF DIRECT  *
000360*                            PRICE-INDEXED ARRAY - TOO MUCH SPACE  *
000370*  06/02/90  RP    CR-0219   ADDED BEST-LEVEL LOOKUP REQUEST       *
000380*  09/17/90  RP    PR-0301   FIXED LEVEL NOT REMOVED WHEN LAST     *
000390*                            SUBORDER CANCELLED AT A PRICE         *
000400*  01/08/91  DK    CR-0388   PRO-RATA FILL ALGORITHM ADDED PER     *
000410*                            NEW MATCHING RULES FROM TRADING DESK  *
000420*  02/22/91  DK    PR-0401   FLOOR (NOT ROUND) ON PRO-RATA SHARE - *
000430*                            DESK COMPLAINED OF OVER-ALLOCATION    *
000440*  05/19/92  MS    CR-0455   LARGEST-REMAINDER TIE-BREAK FILL      *
000450*                            ADDED FOR LEFTOVER SIZE ON A LEVEL    *
000460*  11/03/93  MS    CR-0512   ADDED LEVEL-SIZE LOOKUP (BID THEN     *
000470*                            ASK) FOR END-OF-DAY DESK REPORTING    *
000480*  07/07/94  TO    CR-0560   ADDED BOOK SNAPSHOT REQUESTS (ASK     *
000490*                            AND BID) FOR CLOSE-OF-BOOK REPORT     *
000500*  03/02/95  TO    PR-0588   SUBORDER TABLE NOT COMPACTED AFTER    *
000510*                            A PRORATA PASS LEFT ZERO-SIZE ROWS    *
000520*  01/28/98  MS    Y2K-0098  DATE FIELDS REVIEWED - NO 2-DIGIT     *
000530*                            YEAR STORED IN THIS PROGRAM - N/C     *
000540*  06/14/99  MS    Y2K-0142  YEAR 2000 SIGN-OFF - NO CHANGE MADE   *
000550*  10/09/01  TO    CR-0699   RAISED LEVEL TABLE FROM 100 TO 200    *
000560*                            ROWS - BUSY SYMBOL RAN OUT OF SLOTS   *
000570*  04/25/03  TO    PR-0733   TRACE SWITCH ADDED FOR DESK DEBUGGING *
000580*                            OF PRO-RATA ALLOCATION DISPUTES       *
000590*  02/17/04  RP    CR-0771   CODING STANDARDS AUDIT (SEE OBMATCH   *
000600*                            SAME TICKET) ASKED FOR MORE NARRATIVE *
000610*                            COMMENTARY IN THIS PROGRAM TOO -- THE *
000620*                            PRO-RATA AND TABLE-MAINTENANCE LOGIC  *
000630*                            HAD BARELY ANY COMMENTS EXPLAINING    *
000640*                            WHY, ONLY WHAT.  NO LOGIC CHANGED.    *
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. USL-486.
000690 OBJECT-COMPUTER. USL-486.
000700 SPECIAL-NAMES.
000710*    UPSI-0 IS THE DESK DEBUGGING TRACE SWITCH ADDED UNDER         *
000720*    PR-0733.  WHEN THE OPERATOR SETS UPSI BIT 0 ON AT JOB START   *
000730*    THIS PROGRAM'S TRACE COMMENTARY (SEE TRACE-SWITCH BELOW)   *
000740*    BECOMES AVAILABLE FOR ANY FUTURE DISPLAY STATEMENTS ADDED     *
000750*    WHILE CHASING A PRO-RATA ALLOCATION DISPUTE FROM THE DESK.    *
000760     UPSI-0 ON STATUS IS OB-TRACE-SWITCH-ON
000770            OFF STATUS IS OB-TRACE-SWITCH-OFF.
000780 DATA DIVISION.
000790*    THIS PROGRAM HAS NO FILE SECTION -- THERE ARE NO SELECT      *
000800*    CLAUSES, NO FD ENTRIES, AND NO OPEN/CLOSE ANYWHERE BELOW.    *
000810*    EVERY RECORD LAYOUT THIS PROGRAM TOUCHES IS EITHER A         *
000820*    WORKING-STORAGE TABLE OWNED OUTRIGHT BY THIS PROGRAM OR THE  *
000830*    LINKAGE-SECTION PARAMETER GROUP SHARED WITH THE CALLER.      *
000840 WORKING-STORAGE SECTION.
000850******************************************************************
000860*    77-LEVEL STANDALONE SWITCHES                                 *
000870******************************************************************
000880*    TRACE-SWITCH MIRRORS THE UPSI-0 SETTING AT PROGRAM START   *
000890*    (PR-0733) -- NOT YET WIRED TO ANY DISPLAY IN THIS RELEASE,    *
000900*    RESERVED FOR THE NEXT DESK DEBUGGING REQUEST.                 *
000910 77  TRACE-SWITCH              PIC X(01) VALUE "N".
000920*    ZERO-COUNT IS A SPARE COUNTER RESERVED FOR A FUTURE STAT   *
000930*    ON HOW OFTEN A PRORATA PASS FINDS A LEVEL ALREADY AT ZERO     *
000940*    AGGREGATE SIZE (SEE THE GO TO 4100-EXIT SHORT-CIRCUIT BELOW). *
000950 77  ZERO-COUNT                PIC S9(4) COMP VALUE ZERO.
000960******************************************************************
000970*    ASK-SIDE PRICE LEVEL TABLE -- SORTED LOW PRICE TO HIGH PRICE  *
000980*    (CR-0102).  ROW 1 IS ALWAYS THE BEST ASK.  RAISED FROM 100    *
000990*    TO 200 ROWS UNDER CR-0699 AFTER A BUSY SYMBOL RAN THE TABLE   *
001000*    OUT OF SLOTS MID-SESSION.                                     *
001010******************************************************************
001020 01  ASK-BOOK.
001030     05  ASK-LEVEL-COUNT       PIC S9(4) COMP VALUE ZERO.
001040     05  ASK-LEVEL OCCURS 200 TIMES.
001050*        EACH LEVEL ROW CARRIES ITS OWN PRICE, THE AGGREGATE       *
001060*        RESTING SIZE AT THAT PRICE (KEPT IN STEP WITH THE         *
001070*        SUBORDER TABLE BELOW BY EVERY PARAGRAPH THAT TOUCHES IT), *
001080*        AND UP TO 50 RESTING SUBORDERS IN BOOKING ORDER.          *
001090         10  ASK-PRICE         PIC 9(05).
001100         10  ASK-AGG-SIZE      PIC 9(09).
001110         10  ASK-ORDER-COUNT   PIC S9(4) COMP VALUE ZERO.
001120         10  ASK-ORDER OCCURS 50 TIMES.
001130             15  ASK-ORD-ID       PIC 9(09).
001140             15  ASK-ORD-TRADER   PIC X(10).
001150             15  ASK-ORD-SIZE     PIC 9(07).
001160******************************************************************
001170*    BID-SIDE PRICE LEVEL TABLE -- SORTED HIGH PRICE TO LOW PRICE  *
001180*    (CR-0102).  ROW 1 IS ALWAYS THE BEST BID.  SAME SHAPE AND     *
001190*    SAME 200/50 SIZING AS THE ASK TABLE ABOVE.                    *
001200******************************************************************
001210 01  BID-BOOK.
001220     05  BID-LEVEL-COUNT       PIC S9(4) COMP VALUE ZERO.
001230     05  BID-LEVEL OCCURS 200 TIMES.
001240         10  BID-PRICE         PIC 9(05).
001250         10  BID-AGG-SIZE      PIC 9(09).
001260         10  BID-ORDER-COUNT   PIC S9(4) COMP VALUE ZERO.
001270         10  BID-ORDER OCCURS 50 TIMES.
001280             15  BID-ORD-ID       PIC 9(09).
001290             15  BID-ORD-TRADER   PIC X(10).
001300             15  BID-ORD-SIZE     PIC 9(07).
001310******************************************************************
001320*    WORKING SUBSCRIPTS AND INTERMEDIATE RESULTS                  *
001330******************************************************************
001340*    LVL-IX WALKS A LEVEL TABLE DURING A LOOKUP OR AN INSERT/   *
001350*    REMOVE SHIFT.  LVL-IX-SAVE FREEZES THE FOUND-LEVEL INDEX   *
001360*    ACROSS A PARAGRAPH THAT ITSELF NEEDS LVL-IX FOR SOMETHING  *
001370*    ELSE (THE PRORATA AND CANCEL PATHS BOTH DO THIS).  INS-IX  *
001380*    IS THE COMPUTED INSERT POSITION WHEN OPENING A NEW LEVEL, AND *
001390*    ALSO DOUBLES AS THE COMPACTION WRITE POINTER IN 4300/4310.    *
001400*    SUB WALKS A SUBORDER TABLE WITHIN ONE LEVEL ROW.           *
001410 01  SUBSCRIPTS.
001420     05  LVL-IX                PIC S9(4) COMP.
001430     05  LVL-IX-SAVE           PIC S9(4) COMP.
001440     05  INS-IX                PIC S9(4) COMP.
001450     05  SUB                   PIC S9(4) COMP.
001460*    FILL-CALC HOLDS THE PRO-RATA SHARE ARITHMETIC FOR ONE      *
001470*    RESTING SUBORDER (PR-0401): NUMERATOR = RESTING SIZE TIMES    *
001480*    THE INCOMING ORDER'S SIZE AT THE START OF THIS LEVEL'S PASS,  *
001490*    THEN AN INTEGER DIVIDE BY THE LEVEL'S STARTING AGGREGATE      *
001500*    SIZE GIVES THE FLOORED SHARE AND A REMAINDER THAT IS          *
001510*    DELIBERATELY DISCARDED -- THE DESK ASKED FOR A FLOOR, NOT A   *
001520*    ROUND, SO NO ORDER EVER RECEIVES MORE THAN ITS PRO-RATA SHARE *
001530*    OF THE INCOMING SIZE.                                         *
001540 01  FILL-CALC.
001550     05  FILL-NUMERATOR        PIC 9(15) COMP.
001560     05  FILL-QUOTIENT         PIC 9(09) COMP.
001570     05  FILL-REMAINDER        PIC 9(09) COMP.
001580******************************************************************
001590*    REDEFINES 1 OF 3 -- NUMERIC OVERLAY OF THE FILL CALCULATION,  *
001600*    ADDED SO A DISPLAY OF THIS GROUP DURING A DESK DISPUTE SHOWS  *
001610*    ONE FLAT NUMBER RATHER THAN THREE SEPARATE COMP FIELDS.       *
001620******************************************************************
001630 01  FILL-CALC-DISPLAY REDEFINES FILL-CALC.
001640     05  FILLER                   PIC X(33).
001650*    INCOMING-WORK FREEZES THE INCOMING ORDER'S REMAINING SIZE  *
001660*    AND THE LEVEL'S AGGREGATE SIZE AS THEY STOOD AT THE START OF  *
001670*    THIS LEVEL'S PRORATA PASS -- BOTH OBLK-SIZE AND THE LEVEL'S   *
001680*    OWN AGG-SIZE FIELD ARE BEING DECREMENTED ROW BY ROW AS THE    *
001690*    PASS RUNS, SO THE RATIO IN 4110/4120 MUST BE COMPUTED AGAINST *
001700*    THE FROZEN STARTING FIGURES, NOT THE MOVING CURRENT ONES.     *
001710 01  INCOMING-WORK.
001720     05  INCOMING-START        PIC 9(07).
001730     05  LEVEL-TOTAL-START     PIC 9(09).
001740*    LARGEST-REMAINDER TRACKS, DURING A PRORATA PASS, WHICH     *
001750*    RESTING SUBORDER STILL HAS THE LARGEST SIZE LEFT AFTER ITS    *
001760*    OWN FLOORED SHARE WAS APPLIED (CR-0455).  A STRICT GREATER-   *
001770*    THAN TEST IN 4110/4120 MEANS THE FIRST SUBORDER SEEN KEEPS    *
001780*    THE TIE-BREAK CLAIM IF TWO ROWS END UP WITH EQUAL SIZE.       *
001790 01  LARGEST-REMAINDER.
001800     05  LARGEST-IX            PIC S9(4) COMP VALUE ZERO.
001810     05  LARGEST-SIZE          PIC 9(07) VALUE ZERO.
001820******************************************************************
001830*    REDEFINES 2 OF 3 -- NUMERIC OVERLAY OF THE TIE-BREAK          *
001840*    CANDIDATE, SAME REASONING AS THE FILL-CALC OVERLAY ABOVE.     *
001850*    A DISPLAY OF LARGEST-REMAINDER-ALT DURING A DESK DISPUTE   *
001860*    SHOWS THE CANDIDATE ROW AND ITS SIZE AS ONE PRINTABLE FIELD   *
001870*    INSTEAD OF A COMP INDEX AND A DISPLAY SIZE SIDE BY SIDE.      *
001880******************************************************************
001890 01  LARGEST-REMAINDER-ALT REDEFINES LARGEST-REMAINDER.
001900     05  FILLER                   PIC X(11).
001910*    LOOKUP-RESULT IS THE OUTPUT OF 8100-FIND-LEVEL-BY-PRICE,   *
001920*    THE ONE PARAGRAPH EVERY REQUEST HANDLER GOES THROUGH TO TURN  *
001930*    A PRICE INTO A ROW NUMBER ON WHICHEVER SIDE TABLE OBLK-BOOK-  *
001940*    SIDE NAMES.                                                   *
001950 01  LOOKUP-RESULT.
001960     05  LOOKUP-FOUND-SW       PIC X(01).
001970         88  LOOKUP-WAS-FOUND          VALUE "Y".
001980         88  LOOKUP-WAS-NOT-FOUND      VALUE "N".
001990     05  LOOKUP-INDEX          PIC S9(4) COMP.
002000******************************************************************
002010*    REDEFINES 3 OF 3 -- NUMERIC/FLAT OVERLAY OF THE LEVEL LOOKUP  *
002020*    RESULT, SAME REASONING AS THE OTHER TWO OVERLAYS ABOVE.       *
002030******************************************************************
002040 01  LOOKUP-RESULT-ALT REDEFINES LOOKUP-RESULT.
002050     05  FILLER                   PIC X(03).
002060*    SUBORDER-RESULT IS THE OUTPUT OF THE CANCEL PATH'S SCAN    *
002070*    FOR A SPECIFIC ORDER-ID WITHIN ONE LEVEL'S SUBORDER TABLE     *
002080*    (SEE 2100-FIND-AND-REMOVE-SUBORDER BELOW).                    *
002090 01  SUBORDER-RESULT.
002100     05  SUBORDER-FOUND-SW     PIC X(01).
002110         88  SUBORDER-WAS-FOUND        VALUE "Y".
002120         88  SUBORDER-WAS-NOT-FOUND    VALUE "N".
002130     05  SUBORDER-INDEX        PIC S9(4) COMP.
002140******************************************************************
002150*    CONSOLE LOG LINES                                            *
002160*    THIS PROGRAM WRITES NO LOG OF ITS OWN OTHER THAN THE ERROR    *
002170*    LINE BELOW -- ALL OF THE ROUTINE "STARTED"/"COMPLETED" STYLE  *
002180*    NARRATION THE DESK SEES IN THE JOB LOG COMES OUT OF OBMATCH,  *
002190*    NOT OUT OF THIS SUBPROGRAM.                                   *
002200******************************************************************
002210*    LOG-MSG-ERR IS DISPLAYED ONLY WHEN 0100-START-OBLEVEL      *
002220*    RECEIVES A REQUEST CODE IT DOES NOT RECOGNIZE -- THIS SHOULD  *
002230*    NEVER HAPPEN IN PRODUCTION SINCE OBMATCH IS THE ONLY CALLER   *
002240*    AND ONLY EVER MOVES '1' THROUGH '7' INTO OBLK-REQUEST-CODE,   *
002250*    BUT THE DISPATCH STILL GUARDS AGAINST GARBAGE RATHER THAN     *
002260*    FALLING THROUGH SILENTLY.                                     *
002270 01  LOG-MSG-ERR.
002280     05  FILLER                   PIC X(15) VALUE "OBLEVEL ERR =>".
002290     05  LOG-ERR-ROUTINE      PIC X(14).
002300     05  FILLER                   PIC X(11) VALUE " REQUEST = ".
002310     05  LOG-ERR-REQUEST      PIC X(01).
002320     05  FILLER                   PIC X(09).
002330 LINKAGE SECTION.
002340*    OBLK-LINKAGE IS THE SAME REQUEST/RESPONSE ENVELOPE OBMATCH    *
002350*    DECLARES IN WORKING-STORAGE -- ONE SHARED COPY MEMBER SO THE  *
002360*    TWO PROGRAMS CAN NEVER DRIFT OUT OF STEP ON ITS LAYOUT.       *
002370*    NOTHING IN THIS PROGRAM EVER MOVES DIRECTLY BETWEEN OBLK-     *
002380*    LINKAGE AND A FILE RECORD -- OBMATCH OWNS ALL FOUR FILES AND  *
002390*    DOES THAT TRANSLATION ITSELF BEFORE AND AFTER EVERY CALL.     *
002400 01  OBLK-LINKAGE.
002410     COPY OBLKREC.
002420 PROCEDURE DIVISION USING OBLK-LINKAGE.
002430*    NOTE TO MAINTAINERS -- THIS PROGRAM HAS NO OPEN, NO CLOSE,   *
002440*    NO READ, NO WRITE.  EVERY REQUEST IN OR OUT COMES THROUGH    *
002450*    THE OBLK-LINKAGE PARAMETER, AND EVERY PIECE OF STATE THAT    *
002460*    OUTLIVES ONE CALL LIVES IN THE ASK-BOOK / BID-BOOK     *
002470*    TABLES DECLARED ABOVE.  A CALL "OBAPP-OBLEVEL" LEAVES THIS   *
002480*    PROGRAM'S WORKING-STORAGE EXACTLY AS IT WAS WHEN THE LAST    *
002490*    CALL RETURNED -- THAT PERSISTENCE IS THE WHOLE POINT OF      *
002500*    SPLITTING THE BOOK OUT OF OBMATCH IN THE FIRST PLACE.        *
002510******************************************************************
002520*    0100-START-OBLEVEL -- DISPATCH ON THE REQUEST CODE           *
002530*    SEVEN REQUESTS, ONE PER OBLK-REQUEST-CODE VALUE '1' THROUGH   *
002540*    '7' -- BOOK, CANCEL, BEST-LEVEL, PRORATA-FILL, LEVEL-SIZE,    *
002550*    SNAPSHOT-ASK, SNAPSHOT-BID.  EVERY REQUEST RETURNS THROUGH    *
002560*    EXIT PROGRAM RATHER THAN STOP RUN SO THE BOOK TABLES SURVIVE  *
002570*    FOR THE NEXT CALL FROM OBMATCH.                               *
002580******************************************************************
002590 0100-START-OBLEVEL.
002600*    THE NESTED IF/ELSE CHAIN BELOW IS DELIBERATELY A STRAIGHT    *
002610*    LADDER RATHER THAN AN EVALUATE -- IT HAS READ THIS WAY SINCE *
002620*    THE ORIGINAL 1989 CODING, AND SUBSEQUENT REQUEST CODES WERE  *
002630*    EACH ADDED AS ONE MORE RUNG RATHER THAN RESTRUCTURING WHAT   *
002640*    WAS ALREADY WORKING.                                         *
002650     IF OBLK-REQ-BOOK-ORDER
002660         PERFORM 1000-BOOK-ORDER THRU 1000-EXIT
002670     ELSE
002680     IF OBLK-REQ-CANCEL-ORDER
002690         PERFORM 2000-CANCEL-ORDER THRU 2000-EXIT
002700     ELSE
002710     IF OBLK-REQ-BEST-LEVEL
002720         PERFORM 3000-GET-BEST-LEVEL THRU 3000-EXIT
002730     ELSE
002740     IF OBLK-REQ-PRORATA-FILL
002750         PERFORM 4000-PRORATA-FILL THRU 4000-EXIT
002760     ELSE
002770     IF OBLK-REQ-LEVEL-SIZE
002780         PERFORM 5000-GET-LEVEL-SIZE THRU 5000-EXIT
002790     ELSE
002800     IF OBLK-REQ-SNAPSHOT-ASK
002810         PERFORM 6000-SNAPSHOT-ASK THRU 6000-EXIT
002820     ELSE
002830     IF OBLK-REQ-SNAPSHOT-BID
002840         PERFORM 7000-SNAPSHOT-BID THRU 7000-EXIT
002850     ELSE
002860         MOVE "0100-START-OB" TO LOG-ERR-ROUTINE
002870         MOVE OBLK-REQUEST-CODE TO LOG-ERR-REQUEST
002880         DISPLAY LOG-MSG-ERR
002890     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
002900     EXIT PROGRAM.
002910******************************************************************
002920*    1000-BOOK-ORDER -- REQUEST 1 -- ADD A RESTING ORDER          *
002930*    CREATES THE PRICE LEVEL IF THIS IS THE FIRST ORDER THERE     *
002940*                                                                  *
002950*    THE CALLER (OBAPP-OBMATCH) HAS ALREADY WORKED OUT WHICH SIDE  *
002960*    THIS ORDER RESTS ON (THE ORDER'S OWN SIDE, NOT THE SIDE IT    *
002970*    WAS CROSSING AGAINST) AND PASSES IT IN OBLK-BOOK-SIDE, SO     *
002980*    THIS PARAGRAPH DOES NOT NEED TO KNOW BUY FROM SELL AT ALL --  *
002990*    IT ONLY EVER TALKS IN TERMS OF ASK-SIDE / BID-SIDE TABLE ROWS.*
003000******************************************************************
003010 1000-BOOK-ORDER.
003020*    STEP ONE OF EVERY BOOK REQUEST IS ALWAYS THE SAME LOOKUP     *
003030*    PARAGRAPH USED BY CANCEL, PRORATA-FILL AND LEVEL-SIZE BELOW  *
003040*    -- THIS PROGRAM DOES NOT MAINTAIN A SEPARATE INDEX OF PRICES,*
003050*    IT SIMPLY SCANS THE SORTED LEVEL TABLE EVERY TIME.           *
003060     PERFORM 8100-FIND-LEVEL-BY-PRICE THRU 8100-EXIT.
003070     IF LOOKUP-WAS-NOT-FOUND
003080*        NO RESTING ORDER AT THIS PRICE YET -- OPEN A NEW LEVEL    *
003090*        ROW, KEEPING THE TABLE SORTED, BEFORE BOOKING INTO IT.    *
003100         PERFORM 8200-INSERT-LEVEL THRU 8200-EXIT
003110     END-IF.
003120*    LVL-IX-SAVE FREEZES THE LEVEL ROW NUMBER FOR THE REST OF  *
003130*    THIS PARAGRAPH -- THE SUBORDER-TABLE SUBSCRIPTING BELOW USES *
003140*    IT REPEATEDLY AND MUST NOT BE DISTURBED BY A NESTED LOOKUP.  *
003150     MOVE LOOKUP-INDEX TO LVL-IX-SAVE.
003160     IF OBLK-SIDE-IS-ASK
003170         ADD 1 TO ASK-ORDER-COUNT (LVL-IX-SAVE)
003180         MOVE ASK-ORDER-COUNT (LVL-IX-SAVE) TO SUB
003190         MOVE OBLK-ORDER-ID  TO ASK-ORD-ID (LVL-IX-SAVE, SUB)
003200         MOVE OBLK-TRADER-ID
003210                 TO ASK-ORD-TRADER (LVL-IX-SAVE, SUB)
003220         MOVE OBLK-SIZE TO ASK-ORD-SIZE (LVL-IX-SAVE, SUB)
003230         ADD OBLK-SIZE TO ASK-AGG-SIZE (LVL-IX-SAVE)
003240     ELSE
003250         ADD 1 TO BID-ORDER-COUNT (LVL-IX-SAVE)
003260         MOVE BID-ORDER-COUNT (LVL-IX-SAVE) TO SUB
003270         MOVE OBLK-ORDER-ID  TO BID-ORD-ID (LVL-IX-SAVE, SUB)
003280         MOVE OBLK-TRADER-ID
003290                 TO BID-ORD-TRADER (LVL-IX-SAVE, SUB)
003300         MOVE OBLK-SIZE TO BID-ORD-SIZE (LVL-IX-SAVE, SUB)
003310         ADD OBLK-SIZE TO BID-AGG-SIZE (LVL-IX-SAVE)
003320     END-IF.
003330 1000-EXIT.
003340     EXIT.
003350******************************************************************
003360*    2000-CANCEL-ORDER -- REQUEST 2 -- REMOVE A RESTING ORDER     *
003370*    DROPS THE WHOLE LEVEL IF THE CANCELLED ORDER WAS THE LAST    *
003380*    ONE RESTING AT THAT PRICE (PR-0301)                          *
003390*                                                                  *
003400*    OBLK-FOUND-FLAG IS THE ONLY WAY THIS REQUEST REPORTS FAILURE  *
003410*    -- A CANCEL FOR A PRICE THAT NO LONGER HAS ANY LEVEL AT ALL,  *
003420*    OR FOR AN ORDER-ID THAT IS NOT AMONG THAT LEVEL'S SUBORDERS,  *
003430*    IS A NORMAL OUTCOME (THE ORDER MAY HAVE FULLY TRADED AWAY     *
003440*    SINCE OBMATCH LOOKED IT UP IN ORDIDX.IT), NEVER AN ABEND.     *
003450******************************************************************
003460 2000-CANCEL-ORDER.
003470*    THE CALLER PASSES THE PRICE THE ORDER WAS RESTING AT (READ    *
003480*    OFF ORDIDX.IT BEFORE THIS CALL WAS EVER MADE) -- THIS         *
003490*    PARAGRAPH DOES NOT SEARCH ACROSS PRICES, ONLY WITHIN THE      *
003500*    ONE LEVEL THAT PRICE NAMES.                                   *
003510     PERFORM 8100-FIND-LEVEL-BY-PRICE THRU 8100-EXIT.
003520     IF LOOKUP-WAS-NOT-FOUND
003530         MOVE "N" TO OBLK-FOUND-FLAG
003540     ELSE
003550         MOVE LOOKUP-INDEX TO LVL-IX-SAVE
003560         PERFORM 2100-FIND-AND-REMOVE-SUBORDER THRU 2100-EXIT
003570     END-IF.
003580 2000-EXIT.
003590     EXIT.
003600******************************************************************
003610*    2100-FIND-AND-REMOVE-SUBORDER -- SCAN THE LEVEL FOUND ABOVE   *
003620*    FOR THE ORDER-ID PASSED IN, THEN REMOVE IT IF FOUND.  THE     *
003630*    SCAN IS A PLAIN LINEAR WALK -- A LEVEL HOLDS AT MOST 50 ROWS  *
003640*    SO THERE HAS NEVER BEEN A CASE FOR ANYTHING FANCIER.          *
003650******************************************************************
003660 2100-FIND-AND-REMOVE-SUBORDER.
003670*    NOTHING IS REMOVED YET IN THIS PARAGRAPH -- IT ONLY LOCATES  *
003680*    THE SUBORDER ROW.  THE ACTUAL SHIFT-AND-SHRINK WORK IS       *
003690*    2200-REMOVE-SUBORDER BELOW, KEPT SEPARATE SO THE SCAN LOGIC  *
003700*    ISN'T TANGLED UP WITH THE TABLE-MAINTENANCE LOGIC.           *
003710     MOVE "N" TO SUBORDER-FOUND-SW.
003720     MOVE ZERO TO SUBORDER-INDEX.
003730     IF OBLK-SIDE-IS-ASK
003740         PERFORM 2110-SCAN-ASK-SUBORDERS
003750             VARYING SUB FROM 1 BY 1
003760             UNTIL SUB > ASK-ORDER-COUNT (LVL-IX-SAVE)
003770                OR SUBORDER-WAS-FOUND
003780     ELSE
003790         PERFORM 2120-SCAN-BID-SUBORDERS
003800             VARYING SUB FROM 1 BY 1
003810             UNTIL SUB > BID-ORDER-COUNT (LVL-IX-SAVE)
003820                OR SUBORDER-WAS-FOUND
003830     END-IF.
003840     IF SUBORDER-WAS-NOT-FOUND
003850         MOVE "N" TO OBLK-FOUND-FLAG
003860     ELSE
003870         PERFORM 2200-REMOVE-SUBORDER THRU 2200-EXIT
003880         MOVE "Y" TO OBLK-FOUND-FLAG
003890     END-IF.
003900 2100-EXIT.
003910     EXIT.
003920*    2110/2120 TEST ONE ROW OF THE ASK OR BID SUBORDER TABLE       *
003930*    AGAINST THE WANTED ORDER-ID.  CALLED REPEATEDLY BY THE        *
003940*    PERFORM VARYING ABOVE UNTIL A MATCH IS FOUND OR THE TABLE     *
003950*    RUNS OUT.                                                     *
003960 2110-SCAN-ASK-SUBORDERS.
003970     IF ASK-ORD-ID (LVL-IX-SAVE, SUB) = OBLK-ORDER-ID
003980         MOVE "Y" TO SUBORDER-FOUND-SW
003990         MOVE SUB TO SUBORDER-INDEX
004000     END-IF.
004010 2120-SCAN-BID-SUBORDERS.
004020     IF BID-ORD-ID (LVL-IX-SAVE, SUB) = OBLK-ORDER-ID
004030         MOVE "Y" TO SUBORDER-FOUND-SW
004040         MOVE SUB TO SUBORDER-INDEX
004050     END-IF.
004060******************************************************************
004070*    2200-REMOVE-SUBORDER -- TAKE THE FOUND ROW OUT OF THE LEVEL'S *
004080*    SUBORDER TABLE, SHIFTING EVERY ROW BEHIND IT UP ONE, THEN     *
004090*    DROP THE WHOLE LEVEL IF THAT WAS THE LAST RESTING ORDER AT    *
004100*    THIS PRICE (PR-0301 -- ORIGINALLY THE LEVEL ROW WAS LEFT      *
004110*    BEHIND WITH ZERO SUBORDERS AND ZERO AGGREGATE SIZE, WHICH     *
004120*    LATER CONFUSED 3000-GET-BEST-LEVEL INTO REPORTING A "BEST"    *
004130*    PRICE WITH NOTHING RESTING THERE).                            *
004140******************************************************************
004150 2200-REMOVE-SUBORDER.
004160     IF OBLK-SIDE-IS-ASK
004170         SUBTRACT ASK-ORD-SIZE (LVL-IX-SAVE, SUBORDER-INDEX)
004180                 FROM ASK-AGG-SIZE (LVL-IX-SAVE)
004190         PERFORM 2210-SHIFT-ASK-SUBORDERS-UP
004200             VARYING SUB FROM SUBORDER-INDEX BY 1
004210             UNTIL SUB >= ASK-ORDER-COUNT (LVL-IX-SAVE)
004220         SUBTRACT 1 FROM ASK-ORDER-COUNT (LVL-IX-SAVE)
004230         IF ASK-AGG-SIZE (LVL-IX-SAVE) = ZERO
004240             MOVE LVL-IX-SAVE TO LOOKUP-INDEX
004250             PERFORM 8300-REMOVE-LEVEL THRU 8300-EXIT
004260         END-IF
004270     ELSE
004280         SUBTRACT BID-ORD-SIZE (LVL-IX-SAVE, SUBORDER-INDEX)
004290                 FROM BID-AGG-SIZE (LVL-IX-SAVE)
004300         PERFORM 2220-SHIFT-BID-SUBORDERS-UP
004310             VARYING SUB FROM SUBORDER-INDEX BY 1
004320             UNTIL SUB >= BID-ORDER-COUNT (LVL-IX-SAVE)
004330         SUBTRACT 1 FROM BID-ORDER-COUNT (LVL-IX-SAVE)
004340         IF BID-AGG-SIZE (LVL-IX-SAVE) = ZERO
004350             MOVE LVL-IX-SAVE TO LOOKUP-INDEX
004360             PERFORM 8300-REMOVE-LEVEL THRU 8300-EXIT
004370         END-IF
004380     END-IF.
004390 2200-EXIT.
004400     EXIT.
004410*    2210/2220 SHIFT ONE SUBORDER ROW DOWN INTO THE GAP LEFT BY    *
004420*    THE REMOVED ROW -- CALLED BY THE PERFORM VARYING ABOVE ONCE   *
004430*    PER ROW BEHIND THE REMOVAL POINT, WORKING FORWARD.            *
004440 2210-SHIFT-ASK-SUBORDERS-UP.
004450     MOVE ASK-ORDER (LVL-IX-SAVE, SUB + 1)
004460             TO ASK-ORDER (LVL-IX-SAVE, SUB).
004470 2220-SHIFT-BID-SUBORDERS-UP.
004480     MOVE BID-ORDER (LVL-IX-SAVE, SUB + 1)
004490             TO BID-ORDER (LVL-IX-SAVE, SUB).
004500******************************************************************
004510*    3000-GET-BEST-LEVEL -- REQUEST 3 -- TOP OF BOOK ON A SIDE    *
004520*    BOTH TABLES ARE HELD SORTED SO THE BEST PRICE IS ALWAYS      *
004530*    ROW ONE (CR-0219)                                            *
004540******************************************************************
004550*    THIS IS THE CHEAPEST REQUEST IN THE WHOLE PROGRAM -- NO SCAN *
004560*    OF ANY KIND, JUST A LOOK AT ROW ONE OF WHICHEVER TABLE THE    *
004570*    CALLER NAMED, WHICH IS EXACTLY WHY THE LEVEL TABLES ARE KEPT  *
004580*    SORTED AT INSERT TIME RATHER THAN SORTED ON DEMAND HERE.      *
004590 3000-GET-BEST-LEVEL.
004600     IF OBLK-SIDE-IS-ASK
004610         IF ASK-LEVEL-COUNT > ZERO
004620             MOVE "Y" TO OBLK-FOUND-FLAG
004630             MOVE ASK-PRICE (1) TO OBLK-PRICE
004640             MOVE ASK-AGG-SIZE (1) TO OBLK-AGG-SIZE
004650         ELSE
004660             MOVE "N" TO OBLK-FOUND-FLAG
004670         END-IF
004680     ELSE
004690         IF BID-LEVEL-COUNT > ZERO
004700             MOVE "Y" TO OBLK-FOUND-FLAG
004710             MOVE BID-PRICE (1) TO OBLK-PRICE
004720             MOVE BID-AGG-SIZE (1) TO OBLK-AGG-SIZE
004730         ELSE
004740             MOVE "N" TO OBLK-FOUND-FLAG
004750         END-IF
004760     END-IF.
004770 3000-EXIT.
004780     EXIT.
004790******************************************************************
004800*    4000-PRORATA-FILL -- REQUEST 4 -- CR-0388 / PR-0401 / CR-0455*
004810*    CROSSES THE INCOMING REMAINING SIZE (OBLK-SIZE) AGAINST      *
004820*    EVERY RESTING ORDER AT OBLK-PRICE ON THE GIVEN SIDE, SHARING *
004830*    OUT THE FILL PRO-RATA BY RESTING SIZE, FLOORED, THEN GIVES   *
004840*    ANY LEFTOVER UNIT TO THE LARGEST REMAINING RESTING ORDER.    *
004850*                                                                  *
004860*    OBLK-FILL-COUNT/OBLK-FILL-TABLE ARE RESET HERE AND BUILT UP  *
004870*    BY 4150-EMIT-FILL-ROW AS EACH RESTING SUBORDER TAKES A FILL,  *
004880*    SO THE CALLER SEES ONLY THE FILLS FROM THIS ONE REQUEST, NOT  *
004890*    ANY LEFTOVER FROM AN EARLIER LEVEL'S PASS.                    *
004900******************************************************************
004910 4000-PRORATA-FILL.
004920*    A PRORATA-FILL REQUEST NEVER SPANS MORE THAN ONE PRICE       *
004930*    LEVEL -- IF THE INCOMING ORDER HAS SIZE LEFT AFTER THIS      *
004940*    LEVEL IS EXHAUSTED, OBMATCH ISSUES A SEPARATE REQUEST 4 FOR  *
004950*    THE NEXT BEST LEVEL (SEE OBMATCH'S 4100-CROSS-ONE-LEVEL).    *
004960     MOVE ZERO TO OBLK-FILL-COUNT.
004970     PERFORM 8100-FIND-LEVEL-BY-PRICE THRU 8100-EXIT.
004980     IF LOOKUP-WAS-FOUND
004990         PERFORM 4100-RUN-PRORATA-AT-LEVEL THRU 4100-EXIT
005000     END-IF.
005010 4000-EXIT.
005020     EXIT.
005030******************************************************************
005040*    4100-RUN-PRORATA-AT-LEVEL -- FREEZE THE STARTING FIGURES,     *
005050*    RUN ONE FILL PASS OVER EVERY SUBORDER AT THIS LEVEL, THEN     *
005060*    HAND ANY REMAINDER TO THE LARGEST-REMAINDER TIE-BREAK AND     *
005070*    COMPACT/DROP THE LEVEL AS NEEDED.                             *
005080******************************************************************
005090 4100-RUN-PRORATA-AT-LEVEL.
005100*    FREEZE THE LEVEL'S STARTING AGGREGATE SIZE INTO LEVEL-    *
005110*    TOTAL-START RIGHT NOW, BEFORE ANY SUBORDER'S SHARE IS TAKEN  *
005120*    OUT OF IT -- 4110/4120 DIVIDE AGAINST THIS FROZEN FIGURE ON  *
005130*    EVERY ROW OF THE PASS, NOT AGAINST THE SHRINKING LIVE TOTAL. *
005140     MOVE LOOKUP-INDEX TO LVL-IX-SAVE.
005150     IF OBLK-SIDE-IS-ASK
005160         MOVE ASK-AGG-SIZE (LVL-IX-SAVE) TO LEVEL-TOTAL-START
005170     ELSE
005180         MOVE BID-AGG-SIZE (LVL-IX-SAVE) TO LEVEL-TOTAL-START
005190     END-IF.
005200*    A LEVEL ROW SHOULD NEVER BE FOUND WITH ZERO AGGREGATE SIZE    *
005210*    (2200-REMOVE-SUBORDER DROPS THE ROW OUTRIGHT INSTEAD), BUT    *
005220*    THE GUARD BELOW IS KEPT AS A BELT-AND-BRACES CHECK SO A       *
005230*    DIVIDE BY ZERO CAN NEVER HAPPEN IN THE ARITHMETIC BELOW.      *
005240     IF LEVEL-TOTAL-START = ZERO
005250         ADD 1 TO ZERO-COUNT
005260         GO TO 4100-EXIT
005270     END-IF.
005280     MOVE OBLK-SIZE TO INCOMING-START.
005290     MOVE ZERO TO LARGEST-IX.
005300     MOVE ZERO TO LARGEST-SIZE.
005310     IF OBLK-SIDE-IS-ASK
005320         PERFORM 4110-FILL-ONE-ASK-ORDER
005330             VARYING SUB FROM 1 BY 1
005340             UNTIL SUB > ASK-ORDER-COUNT (LVL-IX-SAVE)
005350                OR OBLK-SIZE = ZERO
005360     ELSE
005370         PERFORM 4120-FILL-ONE-BID-ORDER
005380             VARYING SUB FROM 1 BY 1
005390             UNTIL SUB > BID-ORDER-COUNT (LVL-IX-SAVE)
005400                OR OBLK-SIZE = ZERO
005410     END-IF.
005420*    IF THE FLOORED SHARES LEFT SIZE OVER AND A CANDIDATE WITH     *
005430*    NONZERO REMAINING SIZE WAS SEEN, HAND IT THE LEFTOVER NOW     *
005440*    (CR-0455) -- OTHERWISE THAT SIZE WOULD SIMPLY BE LOST BACK    *
005450*    TO THE INCOMING ORDER, WHICH IS NOT WHAT THE DESK WANTED.     *
005460     IF OBLK-SIZE > ZERO AND LARGEST-IX > ZERO
005470                        AND LARGEST-SIZE > ZERO
005480         PERFORM 4200-TIE-BREAK-FILL THRU 4200-EXIT
005490     END-IF.
005500     IF OBLK-SIDE-IS-ASK
005510         PERFORM 4300-COMPACT-ASK-SUBORDERS THRU 4300-EXIT
005520         IF ASK-AGG-SIZE (LVL-IX-SAVE) = ZERO
005530             MOVE LVL-IX-SAVE TO LOOKUP-INDEX
005540             PERFORM 8300-REMOVE-LEVEL THRU 8300-EXIT
005550         END-IF
005560     ELSE
005570         PERFORM 4310-COMPACT-BID-SUBORDERS THRU 4310-EXIT
005580         IF BID-AGG-SIZE (LVL-IX-SAVE) = ZERO
005590             MOVE LVL-IX-SAVE TO LOOKUP-INDEX
005600             PERFORM 8300-REMOVE-LEVEL THRU 8300-EXIT
005610         END-IF
005620     END-IF.
005630 4100-EXIT.
005640     EXIT.
005650******************************************************************
005660*    4110/4120-FILL-ONE-{ASK,BID}-ORDER -- ONE RESTING SUBORDER'S  *
005670*    SHARE OF THE PRORATA PASS.  THE SHARE IS THIS SUBORDER'S OWN  *
005680*    RESTING SIZE, TIMES THE INCOMING ORDER'S STARTING SIZE,       *
005690*    DIVIDED BY THE LEVEL'S STARTING AGGREGATE SIZE, FLOORED       *
005700*    (PR-0401) -- THEN CLAMPED SO IT CAN NEVER EXCEED EITHER THE   *
005710*    RESTING ORDER'S OWN SIZE OR WHATEVER OF THE INCOMING ORDER    *
005720*    STILL REMAINS UNFILLED AT THIS POINT IN THE PASS.             *
005730******************************************************************
005740 4110-FILL-ONE-ASK-ORDER.
005750*    NUMERATOR = THIS ROW'S RESTING SIZE TIMES THE INCOMING       *
005760*    ORDER'S STARTING SIZE -- KEPT IN A 15-DIGIT COMP FIELD SO    *
005770*    THE INTERMEDIATE PRODUCT CANNOT OVERFLOW EVEN AT THE         *
005780*    LARGEST SIZES THIS BOOK HAS EVER SEEN.                       *
005790     COMPUTE FILL-NUMERATOR =
005800         ASK-ORD-SIZE (LVL-IX-SAVE, SUB) * INCOMING-START.
005810     DIVIDE FILL-NUMERATOR BY LEVEL-TOTAL-START
005820         GIVING FILL-QUOTIENT
005830         REMAINDER FILL-REMAINDER.
005840*    THE REMAINDER FROM THE DIVIDE ABOVE IS DELIBERATELY NEVER     *
005850*    USED -- IT IS THE FRACTIONAL SHARE THE DESK ASKED TO HAVE     *
005860*    FLOORED AWAY (PR-0401), NOT ROUNDED BACK IN.                  *
005870     IF FILL-QUOTIENT > ASK-ORD-SIZE (LVL-IX-SAVE, SUB)
005880         MOVE ASK-ORD-SIZE (LVL-IX-SAVE, SUB) TO
005890                 FILL-QUOTIENT
005900     END-IF.
005910     IF FILL-QUOTIENT > OBLK-SIZE
005920         MOVE OBLK-SIZE TO FILL-QUOTIENT
005930     END-IF.
005940     IF FILL-QUOTIENT > ZERO
005950         SUBTRACT FILL-QUOTIENT
005960             FROM ASK-ORD-SIZE (LVL-IX-SAVE, SUB)
005970         SUBTRACT FILL-QUOTIENT FROM ASK-AGG-SIZE (LVL-IX-SAVE)
005980         SUBTRACT FILL-QUOTIENT FROM OBLK-SIZE
005990         PERFORM 4150-EMIT-FILL-ROW THRU 4150-EXIT
006000     END-IF.
006010*    TRACK THE LARGEST SIZE REMAINING AFTER THIS ROW'S OWN SHARE   *
006020*    WAS TAKEN, FOR THE TIE-BREAK PASS THAT MAY FOLLOW (CR-0455).  *
006030*    STRICT GREATER-THAN, SO THE FIRST ROW SEEN WINS ANY TIE.      *
006040     IF ASK-ORD-SIZE (LVL-IX-SAVE, SUB) > LARGEST-SIZE
006050         MOVE ASK-ORD-SIZE (LVL-IX-SAVE, SUB) TO LARGEST-SIZE
006060         MOVE SUB TO LARGEST-IX
006070     END-IF.
006080 4120-FILL-ONE-BID-ORDER.
006090     COMPUTE FILL-NUMERATOR =
006100         BID-ORD-SIZE (LVL-IX-SAVE, SUB) * INCOMING-START.
006110     DIVIDE FILL-NUMERATOR BY LEVEL-TOTAL-START
006120         GIVING FILL-QUOTIENT
006130         REMAINDER FILL-REMAINDER.
006140     IF FILL-QUOTIENT > BID-ORD-SIZE (LVL-IX-SAVE, SUB)
006150         MOVE BID-ORD-SIZE (LVL-IX-SAVE, SUB) TO
006160                 FILL-QUOTIENT
006170     END-IF.
006180     IF FILL-QUOTIENT > OBLK-SIZE
006190         MOVE OBLK-SIZE TO FILL-QUOTIENT
006200     END-IF.
006210     IF FILL-QUOTIENT > ZERO
006220         SUBTRACT FILL-QUOTIENT
006230             FROM BID-ORD-SIZE (LVL-IX-SAVE, SUB)
006240         SUBTRACT FILL-QUOTIENT FROM BID-AGG-SIZE (LVL-IX-SAVE)
006250         SUBTRACT FILL-QUOTIENT FROM OBLK-SIZE
006260         PERFORM 4150-EMIT-FILL-ROW THRU 4150-EXIT
006270     END-IF.
006280     IF BID-ORD-SIZE (LVL-IX-SAVE, SUB) > LARGEST-SIZE
006290         MOVE BID-ORD-SIZE (LVL-IX-SAVE, SUB) TO LARGEST-SIZE
006300         MOVE SUB TO LARGEST-IX
006310     END-IF.
006320******************************************************************
006330*    4150-EMIT-FILL-ROW -- APPEND ONE ROW TO OBLK-FILL-TABLE FOR   *
006340*    THE CALLER TO TURN INTO A TRADE-RECORD.  THE TIE-BREAK FLAG   *
006350*    DEFAULTS TO "N" HERE AND IS OVERWRITTEN TO "Y" ONLY BY        *
006360*    4200-TIE-BREAK-FILL BELOW.                                    *
006370******************************************************************
006380 4150-EMIT-FILL-ROW.
006390*    OBLK-FILL-COUNT IS SHARED ACROSS BOTH THE MAIN PRORATA PASS  *
006400*    IN 4110/4120 AND THE TIE-BREAK PASS IN 4200 BELOW -- BOTH    *
006410*    ROUTES THROUGH THIS PARAGRAPH APPEND ONE MORE ROW ONTO THE   *
006420*    SAME GROWING FILL TABLE RATHER THAN KEEPING SEPARATE ONES.   *
006430     ADD 1 TO OBLK-FILL-COUNT.
006440     IF OBLK-SIDE-IS-ASK
006450         MOVE ASK-ORD-TRADER (LVL-IX-SAVE, SUB)
006460             TO OBLK-FILL-TRADER-ID (OBLK-FILL-COUNT)
006470     ELSE
006480         MOVE BID-ORD-TRADER (LVL-IX-SAVE, SUB)
006490             TO OBLK-FILL-TRADER-ID (OBLK-FILL-COUNT)
006500     END-IF.
006510     MOVE FILL-QUOTIENT TO OBLK-FILL-SIZE (OBLK-FILL-COUNT).
006520     MOVE "N" TO OBLK-FILL-TIE-BREAK (OBLK-FILL-COUNT).
006530 4150-EXIT.
006540     EXIT.
006550******************************************************************
006560*    4200-TIE-BREAK-FILL -- CR-0455 -- WHEN THE FLOORED SHARES    *
006570*    LEAVE THE INCOMING ORDER WITH SIZE STILL UNFILLED AT THIS    *
006580*    LEVEL, GIVE THE REMAINDER TO THE ORDER WITH THE LARGEST      *
006590*    REMAINING SIZE (FIRST ONE SEEN IF THERE IS A TIE).           *
006600*                                                                  *
006610*    THE FILL SIZE HERE IS CLAMPED THE SAME WAY AS THE MAIN FILL   *
006620*    PASS ABOVE -- NEVER MORE THAN THE CANDIDATE'S OWN REMAINING   *
006630*    SIZE, NEVER MORE THAN WHAT IS LEFT OF THE INCOMING ORDER.     *
006640******************************************************************
006650 4200-TIE-BREAK-FILL.
006660     IF OBLK-SIDE-IS-ASK
006670         IF ASK-ORD-SIZE (LVL-IX-SAVE, LARGEST-IX) < OBLK-SIZE
006680             MOVE ASK-ORD-SIZE (LVL-IX-SAVE, LARGEST-IX)
006690                 TO FILL-QUOTIENT
006700         ELSE
006710             MOVE OBLK-SIZE TO FILL-QUOTIENT
006720         END-IF
006730         SUBTRACT FILL-QUOTIENT
006740             FROM ASK-ORD-SIZE (LVL-IX-SAVE, LARGEST-IX)
006750         SUBTRACT FILL-QUOTIENT FROM ASK-AGG-SIZE (LVL-IX-SAVE)
006760         SUBTRACT FILL-QUOTIENT FROM OBLK-SIZE
006770         MOVE LARGEST-IX TO SUB
006780     ELSE
006790         IF BID-ORD-SIZE (LVL-IX-SAVE, LARGEST-IX) < OBLK-SIZE
006800             MOVE BID-ORD-SIZE (LVL-IX-SAVE, LARGEST-IX)
006810                 TO FILL-QUOTIENT
006820         ELSE
006830             MOVE OBLK-SIZE TO FILL-QUOTIENT
006840         END-IF
006850         SUBTRACT FILL-QUOTIENT
006860             FROM BID-ORD-SIZE (LVL-IX-SAVE, LARGEST-IX)
006870         SUBTRACT FILL-QUOTIENT FROM BID-AGG-SIZE (LVL-IX-SAVE)
006880         SUBTRACT FILL-QUOTIENT FROM OBLK-SIZE
006890         MOVE LARGEST-IX TO SUB
006900     END-IF.
006910     PERFORM 4150-EMIT-FILL-ROW THRU 4150-EXIT.
006920     MOVE "Y" TO OBLK-FILL-TIE-BREAK (OBLK-FILL-COUNT).
006930 4200-EXIT.
006940     EXIT.
006950******************************************************************
006960*    4300/4310-COMPACT-SUBORDERS -- PR-0588 -- SQUEEZE OUT ANY    *
006970*    RESTING ORDERS LEFT AT ZERO SIZE AFTER A PRORATA PASS.       *
006980*                                                                  *
006990*    ORIGINALLY THE FILL PASS ABOVE LEFT A ZERO-SIZE ROW SITTING   *
007000*    IN PLACE WHENEVER A RESTING SUBORDER WAS FILLED IN FULL, AND  *
007010*    NOTHING EVER REMOVED IT -- OVER A LONG SESSION THE SUBORDER   *
007020*    TABLE FOR A HOT PRICE FILLED UP WITH DEAD ROWS UNTIL A NEW    *
007030*    ORDER COULD NO LONGER BE BOOKED THERE AT ALL.  THE FIX IS A   *
007040*    SINGLE FORWARD COMPACTION PASS AFTER THE WHOLE LEVEL'S FILL   *
007050*    PASS IS DONE, RATHER THAN REMOVING ROWS ONE AT A TIME DURING  *
007060*    THE FILL PASS ITSELF, WHICH WOULD HAVE DISTURBED THE SUBSCRIPT*
007070*    THE PERFORM VARYING ABOVE IS STILL ITERATING OVER.            *
007080******************************************************************
007090 4300-COMPACT-ASK-SUBORDERS.
007100*    INS-IX DOES DOUBLE DUTY IN THIS PROGRAM -- HERE IT IS     *
007110*    THE COMPACTION WRITE POINTER, THE SAME FIELD 8210/8220 USE   *
007120*    AS THE SORTED-INSERT POSITION WHEN A NEW LEVEL IS OPENED.    *
007130*    THE TWO USES NEVER OVERLAP IN TIME SO SHARING THE FIELD IS   *
007140*    HARMLESS, AND SAVES DECLARING A SEPARATE COUNTER.            *
007150     MOVE ZERO TO INS-IX.
007160     PERFORM 4320-COMPACT-ONE-ASK-ROW
007170         VARYING SUB FROM 1 BY 1
007180         UNTIL SUB > ASK-ORDER-COUNT (LVL-IX-SAVE).
007190     MOVE INS-IX TO ASK-ORDER-COUNT (LVL-IX-SAVE).
007200 4300-EXIT.
007210     EXIT.
007220*    4320/4330 TEST ONE ROW: IF IT STILL HAS SIZE, COPY IT DOWN TO *
007230*    THE NEXT FREE COMPACTED SLOT (INS-IX) UNLESS IT IS ALREADY *
007240*    THERE; A ZERO-SIZE ROW IS SIMPLY SKIPPED, WHICH IS WHAT       *
007250*    SQUEEZES IT OUT OF THE FINAL, SHORTENED TABLE.                *
007260 4320-COMPACT-ONE-ASK-ROW.
007270     IF ASK-ORD-SIZE (LVL-IX-SAVE, SUB) > ZERO
007280         ADD 1 TO INS-IX
007290         IF INS-IX NOT = SUB
007300             MOVE ASK-ORDER (LVL-IX-SAVE, SUB)
007310                 TO ASK-ORDER (LVL-IX-SAVE, INS-IX)
007320         END-IF
007330     END-IF.
007340 4310-COMPACT-BID-SUBORDERS.
007350     MOVE ZERO TO INS-IX.
007360     PERFORM 4330-COMPACT-ONE-BID-ROW
007370         VARYING SUB FROM 1 BY 1
007380         UNTIL SUB > BID-ORDER-COUNT (LVL-IX-SAVE).
007390     MOVE INS-IX TO BID-ORDER-COUNT (LVL-IX-SAVE).
007400 4310-EXIT.
007410     EXIT.
007420 4330-COMPACT-ONE-BID-ROW.
007430     IF BID-ORD-SIZE (LVL-IX-SAVE, SUB) > ZERO
007440         ADD 1 TO INS-IX
007450         IF INS-IX NOT = SUB
007460             MOVE BID-ORDER (LVL-IX-SAVE, SUB)
007470                 TO BID-ORDER (LVL-IX-SAVE, INS-IX)
007480         END-IF
007490     END-IF.
007500*    NEITHER 4000 NOR ANY OF ITS SUB-PARAGRAPHS EVER CALL          *
007510*    8200-INSERT-LEVEL OR 8300-REMOVE-LEVEL DIRECTLY EXCEPT AT    *
007520*    THE VERY END, AFTER THE WHOLE PASS IS COMPLETE -- REMOVING   *
007530*    A LEVEL ROW MID-PASS WOULD SHIFT THE VERY SUBSCRIPTS THE     *
007540*    PERFORM VARYING IN 4100 IS STILL WALKING.                    *
007550******************************************************************
007560*    5000-GET-LEVEL-SIZE -- REQUEST 5 -- CR-0512 -- AGGREGATE     *
007570*    RESTING SIZE AT A GIVEN PRICE, CHECKING THE BID SIDE FIRST   *
007580*    THEN THE ASK SIDE, PER THE DESK'S END-OF-DAY REPORT SPEC.    *
007590*    OBLK-BOOK-SIDE ITSELF IS OVERWRITTEN HERE AS THE TWO SIDES    *
007600*    ARE TRIED IN TURN -- THE CALLER NEVER SUPPLIES A SIDE FOR     *
007610*    THIS REQUEST, ONLY A PRICE.                                   *
007620******************************************************************
007630 5000-GET-LEVEL-SIZE.
007640     MOVE ZERO TO OBLK-AGG-SIZE.
007650     MOVE "B" TO OBLK-BOOK-SIDE.
007660     PERFORM 8100-FIND-LEVEL-BY-PRICE THRU 8100-EXIT.
007670     IF LOOKUP-WAS-FOUND
007680         MOVE BID-AGG-SIZE (LOOKUP-INDEX) TO OBLK-AGG-SIZE
007690     ELSE
007700         MOVE "A" TO OBLK-BOOK-SIDE
007710         PERFORM 8100-FIND-LEVEL-BY-PRICE THRU 8100-EXIT
007720         IF LOOKUP-WAS-FOUND
007730             MOVE ASK-AGG-SIZE (LOOKUP-INDEX) TO OBLK-AGG-SIZE
007740         ELSE
007750             MOVE ZERO TO OBLK-AGG-SIZE
007760         END-IF
007770     END-IF.
007780 5000-EXIT.
007790     EXIT.
007800******************************************************************
007810*    6000-SNAPSHOT-ASK -- REQUEST 6 -- CR-0560 -- ONE ROW PER     *
007820*    ASK-SIDE LEVEL, LOW PRICE FIRST (THE TABLE IS ALREADY IN     *
007830*    THAT ORDER)                                                  *
007840******************************************************************
007850 6000-SNAPSHOT-ASK.
007860*    THE CLOSE-OF-BOOK REPORT DRIVES THIS REQUEST ONCE PER SYMBOL *
007870*    AFTER THE LAST ORDER OF THE SESSION HAS BEEN PROCESSED --    *
007880*    THE SNAPSHOT TABLE IN OBLK-LINKAGE IS SIZED TO MATCH THE     *
007890*    200-ROW LEVEL TABLE CEILING SO NO LEVEL IS EVER TRUNCATED.   *
007900     MOVE ZERO TO OBLK-SNAP-COUNT.
007910     PERFORM 6100-COPY-ONE-ASK-LEVEL
007920         VARYING LVL-IX FROM 1 BY 1
007930         UNTIL LVL-IX > ASK-LEVEL-COUNT.
007940 6000-EXIT.
007950     EXIT.
007960*    6100 COPIES ONE ASK LEVEL'S PRICE AND AGGREGATE SIZE OUT TO   *
007970*    THE NEXT ROW OF THE CALLER'S SNAPSHOT TABLE.                  *
007980 6100-COPY-ONE-ASK-LEVEL.
007990     ADD 1 TO OBLK-SNAP-COUNT.
008000     MOVE ASK-PRICE (LVL-IX) TO OBLK-SNAP-PRICE (OBLK-SNAP-COUNT).
008010     MOVE ASK-AGG-SIZE (LVL-IX) TO OBLK-SNAP-SIZE (OBLK-SNAP-COUNT).
008020******************************************************************
008030*    7000-SNAPSHOT-BID -- REQUEST 7 -- CR-0560 -- ONE ROW PER     *
008040*    BID-SIDE LEVEL, HIGH PRICE FIRST (THE TABLE IS ALREADY IN    *
008050*    THAT ORDER)                                                  *
008060******************************************************************
008070 7000-SNAPSHOT-BID.
008080*    MIRRORS 6000-SNAPSHOT-ASK ABOVE EXACTLY, ROW FOR ROW, JUST   *
008090*    AGAINST THE BID TABLE -- KEPT AS TWO SEPARATE PARAGRAPHS     *
008100*    RATHER THAN ONE PARAMETERIZED ONE BECAUSE THIS SHOP HAS      *
008110*    NEVER PASSED A TABLE NAME AS A PARAMETER IN THIS PROGRAM.    *
008120     MOVE ZERO TO OBLK-SNAP-COUNT.
008130     PERFORM 7100-COPY-ONE-BID-LEVEL
008140         VARYING LVL-IX FROM 1 BY 1
008150         UNTIL LVL-IX > BID-LEVEL-COUNT.
008160 7000-EXIT.
008170     EXIT.
008180*    7100 COPIES ONE BID LEVEL'S PRICE AND AGGREGATE SIZE OUT TO   *
008190*    THE NEXT ROW OF THE CALLER'S SNAPSHOT TABLE.                  *
008200 7100-COPY-ONE-BID-LEVEL.
008210     ADD 1 TO OBLK-SNAP-COUNT.
008220     MOVE BID-PRICE (LVL-IX) TO OBLK-SNAP-PRICE (OBLK-SNAP-COUNT).
008230     MOVE BID-AGG-SIZE (LVL-IX) TO OBLK-SNAP-SIZE (OBLK-SNAP-COUNT).
008240******************************************************************
008250*    8100-FIND-LEVEL-BY-PRICE -- LINEAR SCAN OF THE SIDE TABLE    *
008260*    NAMED IN OBLK-BOOK-SIDE FOR OBLK-PRICE.  RETURNS THE INDEX   *
008270*    IN LOOKUP-INDEX WHEN FOUND.  EVERY REQUEST HANDLER THAT   *
008280*    NEEDS TO TURN A PRICE INTO A ROW NUMBER GOES THROUGH HERE --  *
008290*    THERE IS NO SEPARATE LOOKUP LOGIC ANYWHERE ELSE IN THIS       *
008300*    PROGRAM.  A BINARY SEARCH WOULD BE FASTER ON A DEEP BOOK BUT  *
008310*    HAS NEVER BEEN NEEDED AT THE 200-LEVEL CEILING THIS TABLE     *
008320*    RUNS AT (CR-0699).                                            *
008330******************************************************************
008340 8100-FIND-LEVEL-BY-PRICE.
008350*    RESET THE RESULT GROUP TO NOT-FOUND BEFORE EVERY SCAN -- A   *
008360*    CALLER THAT CHECKS LOOKUP-WAS-FOUND WITHOUT THIS RESET    *
008370*    HAVING RUN WOULD SEE WHATEVER THE PREVIOUS REQUEST LEFT      *
008380*    BEHIND, WHICH BIT THE PRODUCTION BOOK ONCE EARLY ON (SEE THE *
008390*    03/29/89 CANCEL-ORDER ENTRY IN THE CHANGE LOG ABOVE).        *
008400     MOVE "N" TO LOOKUP-FOUND-SW.
008410     MOVE ZERO TO LOOKUP-INDEX.
008420     IF OBLK-SIDE-IS-ASK
008430         PERFORM 8110-CHECK-ONE-ASK-LEVEL
008440             VARYING LVL-IX FROM 1 BY 1
008450             UNTIL LVL-IX > ASK-LEVEL-COUNT
008460                OR LOOKUP-WAS-FOUND
008470     ELSE
008480         PERFORM 8120-CHECK-ONE-BID-LEVEL
008490             VARYING LVL-IX FROM 1 BY 1
008500             UNTIL LVL-IX > BID-LEVEL-COUNT
008510                OR LOOKUP-WAS-FOUND
008520     END-IF.
008530 8100-EXIT.
008540     EXIT.
008550*    8110/8120 TEST ONE ROW OF THE ASK OR BID LEVEL TABLE AGAINST  *
008560*    THE WANTED PRICE.                                             *
008570 8110-CHECK-ONE-ASK-LEVEL.
008580     IF ASK-PRICE (LVL-IX) = OBLK-PRICE
008590         MOVE "Y" TO LOOKUP-FOUND-SW
008600         MOVE LVL-IX TO LOOKUP-INDEX
008610     END-IF.
008620 8120-CHECK-ONE-BID-LEVEL.
008630     IF BID-PRICE (LVL-IX) = OBLK-PRICE
008640         MOVE "Y" TO LOOKUP-FOUND-SW
008650         MOVE LVL-IX TO LOOKUP-INDEX
008660     END-IF.
008670******************************************************************
008680*    8200-INSERT-LEVEL -- OPEN A NEW PRICE LEVEL ROW, KEEPING     *
008690*    THE TABLE SORTED (ASK LOW-TO-HIGH, BID HIGH-TO-LOW) BY       *
008700*    SHIFTING EVERYTHING AT OR PAST THE INSERT POINT DOWN ONE ROW *
008710******************************************************************
008720 8200-INSERT-LEVEL.
008730*    CALLED ONLY FROM 1000-BOOK-ORDER, AND ONLY AFTER 8100 HAS    *
008740*    ALREADY COME BACK NOT-FOUND -- THIS PARAGRAPH NEVER CHECKS   *
008750*    FOR A DUPLICATE PRICE ITSELF, IT TRUSTS THE CALLER'S LOOKUP. *
008760     IF OBLK-SIDE-IS-ASK
008770         PERFORM 8210-INSERT-ASK-LEVEL THRU 8210-EXIT
008780     ELSE
008790         PERFORM 8220-INSERT-BID-LEVEL THRU 8220-EXIT
008800     END-IF.
008810 8200-EXIT.
008820     EXIT.
008830*    8210 FIRST COUNTS HOW MANY EXISTING ASK ROWS ARE PRICED       *
008840*    BELOW THE NEW PRICE (8213, BUILDING UP INS-IX), THEN       *
008850*    SHIFTS EVERYTHING FROM THE BOTTOM OF THE TABLE DOWN TO THAT   *
008860*    INSERT POINT (8212, WORKING BACKWARDS SO NO ROW IS           *
008870*    OVERWRITTEN BEFORE IT IS COPIED), THEN DROPS THE NEW ROW      *
008880*    INTO THE NOW-EMPTY SLOT.                                      *
008890 8210-INSERT-ASK-LEVEL.
008900*    THE TWO-PASS APPROACH (COUNT FIRST, THEN SHIFT) COSTS AN     *
008910*    EXTRA TABLE WALK COMPARED TO SHIFTING WHILE SEARCHING, BUT   *
008920*    KEEPS THE INSERT-POSITION ARITHMETIC AND THE SHIFT LOOP      *
008930*    COMPLETELY SEPARATE, WHICH HAS MADE THIS PARAGRAPH EASY TO   *
008940*    STEP THROUGH WHENEVER A SORTING QUESTION HAS COME UP.        *
008950     MOVE 1 TO INS-IX.
008960     PERFORM 8213-BUMP-ASK-INSERT-POS
008970         VARYING LVL-IX FROM 1 BY 1
008980         UNTIL LVL-IX > ASK-LEVEL-COUNT.
008990     PERFORM 8212-SHIFT-ASK-DOWN
009000         VARYING LVL-IX FROM ASK-LEVEL-COUNT BY -1
009010         UNTIL LVL-IX < INS-IX.
009020     ADD 1 TO ASK-LEVEL-COUNT.
009030     MOVE OBLK-PRICE TO ASK-PRICE (INS-IX).
009040     MOVE ZERO       TO ASK-AGG-SIZE (INS-IX).
009050     MOVE ZERO       TO ASK-ORDER-COUNT (INS-IX).
009060     MOVE INS-IX  TO LOOKUP-INDEX.
009070 8210-EXIT.
009080     EXIT.
009090 8212-SHIFT-ASK-DOWN.
009100     MOVE ASK-LEVEL (LVL-IX) TO ASK-LEVEL (LVL-IX + 1).
009110 8213-BUMP-ASK-INSERT-POS.
009120     IF ASK-PRICE (LVL-IX) < OBLK-PRICE
009130         ADD 1 TO INS-IX
009140     END-IF.
009150*    8220 IS THE SAME SHIFT-AND-INSERT IDEA AS 8210 ABOVE, BUT     *
009160*    FOR THE BID SIDE, WHICH SORTS THE OPPOSITE WAY (HIGH PRICE    *
009170*    FIRST) -- 8223'S COMPARISON IS FLIPPED ACCORDINGLY.           *
009180 8220-INSERT-BID-LEVEL.
009190     MOVE 1 TO INS-IX.
009200     PERFORM 8223-BUMP-BID-INSERT-POS
009210         VARYING LVL-IX FROM 1 BY 1
009220         UNTIL LVL-IX > BID-LEVEL-COUNT.
009230     PERFORM 8222-SHIFT-BID-DOWN
009240         VARYING LVL-IX FROM BID-LEVEL-COUNT BY -1
009250         UNTIL LVL-IX < INS-IX.
009260     ADD 1 TO BID-LEVEL-COUNT.
009270     MOVE OBLK-PRICE TO BID-PRICE (INS-IX).
009280     MOVE ZERO       TO BID-AGG-SIZE (INS-IX).
009290     MOVE ZERO       TO BID-ORDER-COUNT (INS-IX).
009300     MOVE INS-IX  TO LOOKUP-INDEX.
009310 8220-EXIT.
009320     EXIT.
009330 8222-SHIFT-BID-DOWN.
009340     MOVE BID-LEVEL (LVL-IX) TO BID-LEVEL (LVL-IX + 1).
009350 8223-BUMP-BID-INSERT-POS.
009360     IF BID-PRICE (LVL-IX) > OBLK-PRICE
009370         ADD 1 TO INS-IX
009380     END-IF.
009390******************************************************************
009400*    8300-REMOVE-LEVEL -- DROP THE ROW AT LOOKUP-INDEX,        *
009410*    SHIFTING EVERYTHING PAST IT UP ONE ROW.  CALLED BY 2200 WHEN  *
009420*    A CANCEL EMPTIES A LEVEL, AND BY 4100 WHEN A PRORATA PASS     *
009430*    FILLS A LEVEL DOWN TO NOTHING.                                *
009440******************************************************************
009450 8300-REMOVE-LEVEL.
009460*    LOOKUP-INDEX MUST ALREADY NAME THE ROW TO DROP WHEN THIS  *
009470*    PARAGRAPH IS ENTERED -- BOTH CALLERS (2200 AFTER A CANCEL    *
009480*    EMPTIES A LEVEL, 4100 AFTER A PRORATA PASS FILLS ONE DOWN TO *
009490*    NOTHING) MOVE THEIR SAVED LEVEL INDEX INTO IT FIRST.         *
009500     IF OBLK-SIDE-IS-ASK
009510         PERFORM 8310-SHIFT-ASK-UP
009520             VARYING LVL-IX FROM LOOKUP-INDEX BY 1
009530             UNTIL LVL-IX >= ASK-LEVEL-COUNT
009540         SUBTRACT 1 FROM ASK-LEVEL-COUNT
009550     ELSE
009560         PERFORM 8320-SHIFT-BID-UP
009570             VARYING LVL-IX FROM LOOKUP-INDEX BY 1
009580             UNTIL LVL-IX >= BID-LEVEL-COUNT
009590         SUBTRACT 1 FROM BID-LEVEL-COUNT
009600     END-IF.
009610 8300-EXIT.
009620     EXIT.
009630*    8310/8320 SHIFT ONE LEVEL ROW UP INTO THE GAP LEFT BY THE     *
009640*    REMOVED ROW, WORKING FORWARD FROM THE REMOVAL POINT.  THIS    *
009650*    IS THE MIRROR IMAGE OF THE SHIFT-DOWN LOOPS IN 8212/8222 --   *
009660*    THOSE WORK BACKWARDS TO OPEN A GAP, THESE WORK FORWARDS TO    *
009670*    CLOSE ONE, AND NEITHER LOOP CAN BE RUN IN THE OTHER'S         *
009680*    DIRECTION WITHOUT OVERWRITING A ROW BEFORE IT HAS BEEN READ.  *
009690 8310-SHIFT-ASK-UP.
009700     MOVE ASK-LEVEL (LVL-IX + 1) TO ASK-LEVEL (LVL-IX).
009710 8320-SHIFT-BID-UP.
009720     MOVE BID-LEVEL (LVL-IX + 1) TO BID-LEVEL (LVL-IX).
