000100******************************************************************
000200*    OBLKREC  --  OBAPP-OBLEVEL CALL ENVELOPE                     *
000300*    ONE GENERIC REQUEST/RESPONSE BLOCK PASSED ON EVERY           *
000400*    CALL "OBAPP-OBLEVEL" USING OBLK-LINKAGE FROM OBAPP-OBMATCH   *
000500*    THE REQUEST CODE SELECTS WHICH BOOK OPERATION RUNS.          *
000600*    THE ENCLOSING 01 IS SUPPLIED BY THE PROGRAM THAT COPIES THIS *
000650******************************************************************
000700     05  OBLK-REQUEST-CODE        PIC X(01).
000900         88  OBLK-REQ-BOOK-ORDER           VALUE "1".
001000         88  OBLK-REQ-CANCEL-ORDER         VALUE "2".
001100         88  OBLK-REQ-BEST-LEVEL           VALUE "3".
001200         88  OBLK-REQ-PRORATA-FILL         VALUE "4".
001300         88  OBLK-REQ-LEVEL-SIZE           VALUE "5".
001400         88  OBLK-REQ-SNAPSHOT-ASK         VALUE "6".
001500         88  OBLK-REQ-SNAPSHOT-BID         VALUE "7".
001600     05  OBLK-BOOK-SIDE           PIC X(01).
001700         88  OBLK-SIDE-IS-ASK              VALUE "A".
001800         88  OBLK-SIDE-IS-BID              VALUE "B".
001900     05  OBLK-PRICE               PIC 9(05).
002000     05  OBLK-ORDER-ID            PIC 9(09).
002100     05  OBLK-TRADER-ID           PIC X(10).
002200*    OBLK-SIZE -- ON REQUEST 1 THE SIZE TO BOOK; ON REQUEST 4     *
002300*    THE INCOMING ORDER'S REMAINING SIZE, UPDATED ON RETURN.      *
002400     05  OBLK-SIZE                PIC 9(07).
002500     05  OBLK-AGG-SIZE            PIC 9(09).
002600     05  OBLK-FOUND-FLAG          PIC X(01).
002700         88  OBLK-WAS-FOUND                VALUE "Y".
002800         88  OBLK-WAS-NOT-FOUND            VALUE "N".
002900*    FILL RESULTS RETURNED BY REQUEST 4 (ONE ROW PER TRADE).      *
002950*    SIZED AT 51, NOT 50 -- A LEVEL HOLDS AT MOST 50 RESTING       *
002960*    SUBORDERS, BUT 4200-TIE-BREAK-FILL IN OBLEVEL CAN ADD ONE     *
002970*    MORE ROW ON TOP OF A FULL 50-ROW FILL PASS WHEN THE FLOORED   *
002980*    SHARES LEAVE A SHORTFALL, SO THE TABLE MUST HOLD 51.          *
003000     05  OBLK-FILL-COUNT          PIC S9(4) COMP.
003100     05  OBLK-FILL-TABLE OCCURS 51 TIMES.
003200         10  OBLK-FILL-TRADER-ID  PIC X(10).
003300         10  OBLK-FILL-SIZE       PIC 9(07).
003400         10  OBLK-FILL-TIE-BREAK  PIC X(01).
003500             88  OBLK-FILL-IS-TIE-BREAK    VALUE "Y".
003600             88  OBLK-FILL-IS-REGULAR      VALUE "N".
003700*    SNAPSHOT ROWS RETURNED BY REQUEST 6 (ASK) AND 7 (BID)        *
003800     05  OBLK-SNAP-COUNT          PIC S9(4) COMP.
003900     05  OBLK-SNAP-TABLE OCCURS 200 TIMES.
004000         10  OBLK-SNAP-PRICE      PIC 9(05).
004100         10  OBLK-SNAP-SIZE       PIC 9(09).
004200     05  FILLER                   PIC X(20).
