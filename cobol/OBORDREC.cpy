000100******************************************************************
000200*    OBORDREC  --  INCOMING ORDER TRANSACTION RECORD              *
000300*    ONE LOGICAL ORDER RECORD AS PASSED AROUND IN WORKING-STORAGE *
000400*    THE ENCLOSING 01 IS SUPPLIED BY THE PROGRAM THAT COPIES THIS *
000500******************************************************************
000600     05  OB-ORDER-ID              PIC 9(09).
000700     05  OB-TRADER-ID             PIC X(10).
000800     05  OB-SYMBOL                PIC X(06).
000900     05  OB-ORDER-SIDE            PIC X(01).
001000         88  OB-SIDE-IS-BUY                VALUE "B".
001100         88  OB-SIDE-IS-SELL               VALUE "S".
001200     05  OB-ORDER-SIZE            PIC 9(07).
001300     05  OB-ORDER-PRICE           PIC 9(05).
001400     05  OB-ACTION-CODE           PIC X(01).
001500         88  OB-ACTION-IS-ADD              VALUE "A".
001600         88  OB-ACTION-IS-CANCEL           VALUE "C".
001700     05  FILLER                   PIC X(11).
