000100******************************************************************
000200*    OBBOKREC  --  BOOK SNAPSHOT REPORT DETAIL RECORD             *
000300*    ONE LINE PER NON-EMPTY PRICE LEVEL, WRITTEN ON DEMAND        *
000400*    RECORD LENGTH 30, LINE SEQUENTIAL                            *
000500*    THE ENCLOSING 01 IS SUPPLIED BY THE PROGRAM THAT COPIES THIS *
000550******************************************************************
000600     05  OB-LEVEL-SIDE            PIC X(04).
000800         88  OB-LEVEL-IS-ASK               VALUE "ASK ".
000900         88  OB-LEVEL-IS-BID               VALUE "BID ".
001000     05  OB-LEVEL-PRICE           PIC 9(05).
001100     05  OB-LEVEL-SIZE            PIC 9(09).
001200     05  FILLER                   PIC X(12).
