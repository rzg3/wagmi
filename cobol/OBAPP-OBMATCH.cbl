000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. OBAPP-OBMATCH.
000030 AUTHOR. D. KOWALCZYK.
000040 INSTALLATION. BILLPRO SOFTWARE INC - TRADING SYSTEMS DIV.
000050 DATE-WRITTEN. 03/14/89.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*    OBAPP-OBMATCH                                                *
000100*                                                                  *
000110*    ORDER BOOK BATCH DRIVER.  THIS IS THE TOP OF THE JOB STREAM   *
000120*    FOR THE OVERNIGHT MATCHING RUN.  IT READS THE DAY'S ORDER     *
000130*    INSTRUCTION FILE ONE RECORD AT A TIME, IN THE ORDER THE       *
000140*    RECORDS WERE WRITTEN (NO SORTING -- THE DESK'S FEED IS        *
000150*    ALREADY TIME-SEQUENCED BY THE UPSTREAM ORDER ENTRY SYSTEM),   *
000160*    AND FOR EACH RECORD EITHER CANCELS A RESTING ORDER OR ADDS A  *
000170*    NEW ONE AGAINST THE SINGLE-SYMBOL BOOK OWNED BY OBAPP-OBLEVEL.*
000180*    EVERY FILL THAT COMES BACK FROM A CROSS IS LOGGED TO THE      *
000190*    TRADE FILE AS SOON AS IT HAPPENS -- WE DO NOT BATCH THEM UP   *
000200*    AND WRITE THEM AT END OF RUN, SO A JOB THAT ABENDS PARTWAY    *
000210*    THROUGH STILL LEAVES A TRADE FILE THE DESK CAN RECONCILE      *
000220*    AGAINST.  WHEN THE ORDER FILE IS EXHAUSTED THE CLOSING BOOK   *
000230*    SNAPSHOT IS PRINTED AND THE RUN TERMINATES NORMALLY.          *
000240*                                                                  *
000250*    THIS PROGRAM OWNS FOUR FILES: THE INPUT ORDER FILE, THE       *
000260*    OUTPUT TRADE FILE, THE OUTPUT SNAPSHOT FILE, AND AN INTERNAL  *
000270*    INDEXED FILE (ORDIDX.IT) THAT REMEMBERS WHERE EVERY RESTING   *
000280*    ORDER LIVES (WHICH SIDE, WHAT PRICE) SO A LATER CANCEL CAN    *
000290*    FIND IT WITHOUT OBAPP-OBLEVEL HAVING TO SEARCH BOTH TABLES    *
000300*    BLIND.  OBAPP-OBLEVEL ITSELF OWNS NO FILES -- ITS BOOK LIVES  *
000310*    ENTIRELY IN WORKING-STORAGE FOR THE LIFE OF THE RUN UNIT.     *
000320******************************************************************
000330*                       CHANGE LOG                                *
000340*  DATE      INIT  TKT#      DESCRIPTION                          *
000350*  --------  ----  --------  -----------------------------------  *
000360*  03/14/89  DK    NEW       ORIGINAL CODING                       *
000370*  03/29/89  DK    NEW       ADDED CANCEL PATH AGAINST ORDIDX.IT   *
000380*  06/02/90  RP    CR-0219   BUY/SELL CROSSING LOOP REWRITTEN TO   *
000390*                            STOP AT FIRST NON-CROSSABLE LEVEL     *
000400*  01/08/91  DK    CR-0388   PRO-RATA FILL WIRED THROUGH TO        *
000410*                            OBAPP-OBLEVEL REQUEST 4               *
000420*  05/19/92  MS    CR-0455   TIE-BREAK FLAG NOW COPIED THROUGH TO  *
000430*                            THE TRADE FILE UNCHANGED               *
000440*  11/03/93  MS    CR-0512   (NO CHANGE THIS PROGRAM - LEVEL-SIZE  *
000450*                            LOOKUP LIVES ENTIRELY IN OBLEVEL)     *
000460*  07/07/94  TO    CR-0560   ADDED BOOK SNAPSHOT REPORT AT END     *
000470*                            OF RUN (BOOKSNAP.DAT)                 *
000480*  03/02/95  TO    PR-0588   (NO CHANGE THIS PROGRAM)              *
000490*  01/28/98  MS    Y2K-0098  DATE FIELDS REVIEWED - NO 2-DIGIT     *
000500*                            YEAR STORED IN THIS PROGRAM - N/C     *
000510*  06/14/99  MS    Y2K-0142  YEAR 2000 SIGN-OFF - NO CHANGE MADE   *
000520*  10/09/01  TO    CR-0699   ORDIDX.IT NOW REBUILT FROM SCRATCH    *
000530*                            AT THE TOP OF EVERY RUN               *
000540*  04/25/03  TO    PR-0733   ORDER COUNT / CANCEL COUNT / TRADE    *
000550*                            COUNT DISPLAYED AT END OF RUN         *
000560*  02/17/04  RP    CR-0771   CODING STANDARDS AUDIT FLAGGED THIS   *
000570*                            PROGRAM FOR AT END / INVALID KEY /    *
000580*                            END-READ / END-WRITE / END-DELETE     *
000590*                            SCOPE TERMINATORS -- NOT HOUSE STYLE. *
000600*                            REPLACED ALL FOUR WITH BARE I/O PLUS  *
000610*                            THE STATUS-1 TRIAGE THIS SHOP HAS     *
000620*                            ALWAYS USED - SEE 2100, 3000 AND      *
000630*                            4900 BELOW.                           *
000640*  02/17/04  RP    CR-0771   SAME AUDIT ALSO ASKED FOR MORE        *
000650*                            NARRATIVE COMMENTARY IN THE BATCH     *
000660*                            PARAGRAPHS -- THE ORIGINAL CODING WAS *
000670*                            TOO TERSE FOR SOMEONE PICKING THIS UP *
000680*                            COLD DURING AN OVERNIGHT PAGE.        *
000690******************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. USL-486.
000730 OBJECT-COMPUTER. USL-486.
000740 SPECIAL-NAMES.
000750     CONSOLE IS CRT
000760     C01 IS TOP-OF-FORM
000770     CLASS OB-NUMERIC-TICK IS "0" THRU "9".
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*    ORDER-FILE IS THE DAY'S TRANSACTION FEED FROM ORDER ENTRY --
000810*    ONE RECORD PER ADD OR CANCEL INSTRUCTION, ALREADY IN ARRIVAL
000820*    ORDER.  LINE SEQUENTIAL LIKE EVERY OTHER FLAT FILE THIS SHOP
000830*    HANDS BETWEEN JOBS.
000840     SELECT ORDER-FILE ASSIGN "ORDERS.DAT"
000850         ORGANIZATION LINE SEQUENTIAL
000860         STATUS ORDER-STATUS.
000870*    TRADE-FILE IS THE FILL LOG -- ONE LINE WRITTEN PER FILL AS
000880*    SOON AS THE FILL HAPPENS, NOT BUFFERED TO END OF RUN.
000890     SELECT TRADE-FILE ASSIGN "TRADES.DAT"
000900         ORGANIZATION LINE SEQUENTIAL
000910         STATUS TRADE-STATUS.
000920*    SNAP-FILE IS THE CLOSING BOOK REPORT, WRITTEN ONCE AT END OF
000930*    RUN AFTER THE LAST ORDER RECORD HAS BEEN PROCESSED (CR-0560).
000940     SELECT SNAP-FILE ASSIGN "BOOKSNAP.DAT"
000950         ORGANIZATION LINE SEQUENTIAL
000960         STATUS SNAP-STATUS.
000970*    ORDIDX-FILE IS NOT A BUSINESS FILE -- IT IS THIS PROGRAM'S
000980*    OWN BOOKKEEPING, INDEXED BY ORDER-ID, SO A CANCEL INSTRUCTION
000990*    CAN BE TURNED INTO A SIDE AND A PRICE WITHOUT ASKING OBLEVEL
001000*    TO SEARCH BOTH TABLES BLIND.  REBUILT EMPTY EVERY RUN, SEE
001010*    1000-INITIALIZE (CR-0699).
001020     SELECT ORDIDX-FILE ASSIGN "ORDIDX.IT"
001030         ORGANIZATION INDEXED
001040         ACCESS DYNAMIC
001050         RECORD KEY FILE-ORDIDX-ORDER-ID
001060         STATUS ORDIDX-STATUS.
001070 DATA DIVISION.
001080 FILE SECTION.
001090*    THE FOUR FD RECORDS BELOW ARE THE PHYSICAL, ON-DISK LAYOUTS.
001100*    THEY ARE NOT COPYBOOK MEMBERS -- EACH FILE'S OWN SHAPE IS
001110*    DECLARED RIGHT HERE UNDER FILE-, THE WAY THIS SHOP HAS ALWAYS
001120*    DONE ITS FD RECORDS.  THE MATCHING "LOGICAL" OB- RECORDS IN
001130*    WORKING-STORAGE (COPIED FROM THE SHARED MEMBERS) ARE WHAT THE
001140*    PROCEDURE DIVISION ACTUALLY WORKS WITH; FIELDS ARE MOVED
001150*    ACROSS EXPLICITLY AFTER EVERY READ AND BEFORE EVERY WRITE.
001160 FD  ORDER-FILE; RECORD 50.
001170*    ONE 50-BYTE RECORD PER ADD OR CANCEL INSTRUCTION.
001180 01  ORDER-ITEM.
001190     05  FILE-ORDER-ID            PIC 9(09).
001200     05  FILE-ORDER-TRADER-ID     PIC X(10).
001210     05  FILE-ORDER-SYMBOL        PIC X(06).
001220     05  FILE-ORDER-SIDE          PIC X(01).
001230     05  FILE-ORDER-SIZE          PIC 9(07).
001240     05  FILE-ORDER-PRICE         PIC 9(05).
001250     05  FILE-ORDER-ACTION        PIC X(01).
001260     05  FILLER                   PIC X(11).
001270 FD  TRADE-FILE; RECORD 40.
001280*    ONE 40-BYTE RECORD PER FILL, WRITTEN AS FILLS OCCUR.
001290 01  TRADE-ITEM.
001300     05  FILE-TRADE-SYMBOL        PIC X(06).
001310     05  FILE-TRADE-SIDE          PIC X(04).
001320     05  FILE-TRADE-SIZE          PIC 9(07).
001330     05  FILE-TRADE-PRICE         PIC 9(05).
001340     05  FILE-TRADE-CONTRA-ID     PIC X(10).
001350     05  FILE-TRADE-TIE-BREAK     PIC X(01).
001360     05  FILLER                   PIC X(07).
001370 FD  SNAP-FILE; RECORD 40.
001380*    ONE 40-BYTE FLAT PRINT LINE PER SNAPSHOT REPORT ROW.
001390 01  SNAP-ITEM                    PIC X(40).
001400 FD  ORDIDX-FILE; RECORD 30.
001410*    ONE 30-BYTE ROW PER RESTING ORDER, KEYED BY ORDER-ID.
001420 01  ORDIDX-ITEM.
001430     COPY OBIDXREC.
001440 WORKING-STORAGE SECTION.
001450******************************************************************
001460*    77-LEVEL STANDALONE COUNTERS AND SWITCHES                    *
001470******************************************************************
001480*    EOF-SWITCH GOES TO "Y" ONLY WHEN 2100-READ-ORDER SEES THE  *
001490*    END OF ORDER-FILE.  0000-MAIN-CONTROL'S PROCESSING LOOP       *
001500*    TESTS THE 88-LEVEL END-OF-ORDERS, NEVER THE RAW SWITCH.    *
001510 77  EOF-SWITCH                PIC X(01) VALUE "N".
001520     88  END-OF-ORDERS                  VALUE "Y".
001530*    CANCEL-FOUND-SW IS SET "Y" ON ENTRY TO 3000-CANCEL-ORDER   *
001540*    AND FLIPPED TO "N" ONLY IF THE ORDIDX.IT LOOKUP COMES BACK    *
001550*    KEY-NOT-FOUND -- SEE THE STATUS-1 TRIAGE THERE.               *
001560 77  CANCEL-FOUND-SW           PIC X(01) VALUE "N".
001570*    CROSS-CONTINUE-SW DRIVES 4000-ADD-ORDER'S CROSSING LOOP;   *
001580*    IT GOES TO "N" THE MOMENT THE BEST OPPOSITE LEVEL IS EITHER   *
001590*    ABSENT OR NO LONGER CROSSABLE AT THE INCOMING ORDER'S LIMIT.  *
001600 77  CROSS-CONTINUE-SW         PIC X(01) VALUE "Y".
001610*    CROSS-SIDE IS THE OPPOSITE-SIDE LETTER PASSED TO OBLEVEL   *
001620*    ON EVERY REQUEST DURING THE CROSSING LOOP -- "A" (ASK) WHEN   *
001630*    THE INCOMING ORDER IS A BUY, "B" (BID) WHEN IT IS A SELL.     *
001640 77  CROSS-SIDE                PIC X(01) VALUE SPACE.
001650*    FILL-IX AND SNAP-IX ARE THE SUBSCRIPTS USED TO WALK     *
001660*    OBLEVEL'S RETURNED FILL TABLE AND SNAPSHOT TABLE ONE ROW AT   *
001670*    A TIME -- NEITHER TABLE IS EVER RANDOM-ACCESSED.              *
001680 77  FILL-IX                   PIC S9(4) COMP VALUE ZERO.
001690 77  SNAP-IX                   PIC S9(4) COMP VALUE ZERO.
001700*    CURRENT-SYMBOL IS SET FROM THE LAST ORDER RECORD READ AND  *
001710*    CARRIES FORWARD TO NAME THE SNAPSHOT BANNER AT END OF RUN.    *
001720 77  CURRENT-SYMBOL            PIC X(06) VALUE SPACES.
001730******************************************************************
001740*    LOGICAL WORKING RECORDS (COPYBOOK VIEWS)                     *
001750*    THESE ARE WHAT THE PROCEDURE DIVISION READS AND SETS.  THE   *
001760*    FD RECORDS ABOVE ARE TOUCHED ONLY AT A READ OR A WRITE.      *
001770******************************************************************
001780 01  OB-ORDER-RECORD.
001790     COPY OBORDREC.
001800 01  OB-TRADE-RECORD.
001810     COPY OBTRDREC.
001820 01  OB-BOOK-LEVEL-RECORD.
001830     COPY OBBOKREC.
001840 01  OBLK-LINKAGE.
001850     COPY OBLKREC.
001860******************************************************************
001870*    FILE STATUS BYTES (REDEFINES 1 OF 3 -- NUMERIC OVERLAY FOR   *
001880*    A ONE-GLANCE DUMP WHEN THE OPERATOR CALLS ABOUT A JOB ABEND) *
001890*                                                                  *
001900*    EACH FILE GETS ITS OWN 2-BYTE STATUS-1/STATUS-2 GROUP, TIED  *
001910*    TO THE SELECT'S STATUS CLAUSE ABOVE -- THE WAY THIS SHOP HAS *
001920*    ALWAYS CARRIED ONE STATUS GROUP PER SELECTED FILE, GOING     *
001930*    BACK TO THE SINGLE-FILE PROGRAMS.  THIS PROGRAM HAS FOUR     *
001935*    FILES SO IT CARRIES FOUR OF THEM.                            *
001940*    STATUS-1 = "0" MEANS THE OPERATION WORKED; EVERY READ,       *
001950*    WRITE OR DELETE IN THIS PROGRAM IS FOLLOWED BY A TEST OF     *
001960*    STATUS-1, NEVER BY AN AT END / INVALID KEY CLAUSE (CR-0771). *
001970******************************************************************
001980 01  FILE-STATUSES.
001990     05  ORDER-STATUS.
002000         10  ORDER-STATUS-1    PIC X(01).
002010             88  ORDER-STATUS-OK        VALUE "0".
002020         10  ORDER-STATUS-2    PIC X(01).
002030     05  TRADE-STATUS.
002040         10  TRADE-STATUS-1    PIC X(01).
002050         10  TRADE-STATUS-2    PIC X(01).
002060     05  SNAP-STATUS.
002070         10  SNAP-STATUS-1     PIC X(01).
002080         10  SNAP-STATUS-2     PIC X(01).
002090     05  ORDIDX-STATUS.
002100         10  ORDIDX-STATUS-1   PIC X(01).
002110             88  ORDIDX-STATUS-OK       VALUE "0".
002120         10  ORDIDX-STATUS-2   PIC X(01).
002130 01  FILE-STATUS-NUMERIC REDEFINES FILE-STATUSES.
002140     05  FS-NUMERIC-VIEW       PIC 9(08).
002150******************************************************************
002160*    RUN COUNTERS (REDEFINES 2 OF 3 -- PACKED DUMP LINE FOR THE   *
002170*    END-OF-RUN OPERATOR MESSAGE)                                 *
002180******************************************************************
002190 01  DEBUG-COUNTERS.
002200     05  ORDERS-READ-CT        PIC 9(07) COMP.
002210     05  CANCEL-CT             PIC 9(07) COMP.
002220     05  TRADE-CT              PIC 9(07) COMP.
002230 01  DEBUG-COUNTERS-ALT REDEFINES DEBUG-COUNTERS.
002240     05  FILLER                   PIC X(12).
002250******************************************************************
002260*    SNAPSHOT PRINT LINE (REDEFINES 3 OF 3 -- STRUCTURED DETAIL   *
002270*    OVERLAY ON THE FLAT REPORT LINE, SAME IDEA AS A SCREEN LINE) *
002280*                                                                  *
002290*    THE LABEL FIELDS BELOW ARE NAMED, NOT FILLER, BECAUSE A      *
002300*    REDEFINES DOES NOT REFRESH A VALUE CLAUSE ON EVERY USE --    *
002310*    ONLY ONCE, AT PROGRAM LOAD.  SINCE THE SAME STORAGE IS       *
002320*    OVERWRITTEN ON EVERY SNAPSHOT LINE, THE LABEL TEXT HAS TO BE *
002330*    RE-MOVED EXPLICITLY EACH TIME (SEE 9200 BELOW) OR THE SECOND *
002340*    AND LATER LINES WOULD PRINT WITH GARBAGE WHERE "PRICE" AND   *
002350*    "SIZE" BELONG.                                                *
002360******************************************************************
002370 01  SNAP-PRINT-LINE.
002380     05  SNAP-LINE-TEXT        PIC X(40).
002390 01  SNAP-DETAIL-OVERLAY REDEFINES SNAP-PRINT-LINE.
002400     05  SNAP-OVL-LABEL-1      PIC X(06).
002410     05  SNAP-OVL-PRICE        PIC 9(05).
002420     05  SNAP-OVL-LABEL-2      PIC X(08).
002430     05  SNAP-OVL-SIZE         PIC 9(09).
002440     05  FILLER                   PIC X(12).
002450******************************************************************
002460*    END-OF-RUN OPERATOR MESSAGE (PR-0733)                        *
002470******************************************************************
002480 01  LOG-MSG.
002490     05  FILLER                   PIC X(15) VALUE "OBMATCH DONE =>".
002500     05  LOG-ORDERS            PIC ZZZZZZ9.
002510     05  FILLER                   PIC X(11) VALUE " ORDERS RD ".
002520     05  LOG-CANCELS           PIC ZZZZZZ9.
002530     05  FILLER                   PIC X(12) VALUE " CANCELS RQ ".
002540     05  LOG-TRADES            PIC ZZZZZZ9.
002550     05  FILLER                   PIC X(11) VALUE " FILLS OUT ".
002560 PROCEDURE DIVISION.
002570******************************************************************
002580*    0000-MAIN-CONTROL -- TOP OF JOB                              *
002590*    OPEN AND PRIME, THEN DRIVE ONE TRANSACTION AT A TIME UNTIL   *
002600*    THE ORDER FILE IS EXHAUSTED, THEN PRINT THE CLOSING BOOK AND *
002610*    CLOSE UP.  THIS IS THE ONLY PARAGRAPH THAT ISSUES STOP RUN.  *
002620******************************************************************
002630 0000-MAIN-CONTROL.
002640     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002650     PERFORM 2000-PROCESS-ORDERS THRU 2000-EXIT
002660         UNTIL END-OF-ORDERS.
002670     PERFORM 9000-PRINT-SNAPSHOT THRU 9000-EXIT.
002680     PERFORM 9900-TERMINATE THRU 9900-EXIT.
002690     STOP RUN.
002700******************************************************************
002710*    1000-INITIALIZE -- OPEN FILES, REBUILD ORDIDX.IT EMPTY,      *
002720*    PRIME THE READ (CR-0699)                                     *
002730*                                                                  *
002740*    ORDIDX.IT IS OPENED OUTPUT AND IMMEDIATELY CLOSED BEFORE THE *
002750*    REAL I-O OPEN BELOW SO THAT EVERY RUN STARTS WITH A ZERO-ROW *
002760*    INDEX, EVEN IF LAST NIGHT'S RUN LEFT ROWS BEHIND ON AN       *
002770*    ABEND.  THIS WAS ADDED AFTER A RUN IN LATE 2001 PICKED UP    *
002780*    STALE ORDER-ID ROWS FROM THE PRIOR NIGHT'S ABENDED JOB AND   *
002790*    CANCELLED ORDERS THAT WEREN'T EVEN ON THAT NIGHT'S BOOK.     *
002800******************************************************************
002810 1000-INITIALIZE.
002820     OPEN OUTPUT ORDIDX-FILE.
002830     CLOSE ORDIDX-FILE.
002840     OPEN INPUT ORDER-FILE.
002850     OPEN OUTPUT TRADE-FILE.
002860     OPEN OUTPUT SNAP-FILE.
002870     OPEN I-O ORDIDX-FILE.
002880     MOVE ZERO TO ORDERS-READ-CT CANCEL-CT TRADE-CT.
002890     PERFORM 2100-READ-ORDER THRU 2100-EXIT.
002900 1000-EXIT.
002910     EXIT.
002920******************************************************************
002930*    2000-PROCESS-ORDERS -- ONE TRANSACTION RECORD                *
002940*    ACTION-CODE 'C' GOES TO THE CANCEL PATH, ANYTHING ELSE GOES  *
002950*    TO THE ADD/CROSS PATH.  THE NEXT RECORD IS PRIMED AT THE     *
002960*    BOTTOM OF THIS PARAGRAPH SO 0000-MAIN-CONTROL'S PERFORM      *
002970*    UNTIL SEES THE UPDATED EOF SWITCH BEFORE ITS NEXT TEST.      *
002980******************************************************************
002990 2000-PROCESS-ORDERS.
003000     ADD 1 TO ORDERS-READ-CT.
003010     IF OB-ACTION-IS-CANCEL
003020         PERFORM 3000-CANCEL-ORDER THRU 3000-EXIT
003030     ELSE
003040         PERFORM 4000-ADD-ORDER THRU 4000-EXIT
003050     END-IF.
003060     PERFORM 2100-READ-ORDER THRU 2100-EXIT.
003070 2000-EXIT.
003080     EXIT.
003090******************************************************************
003100*    2100-READ-ORDER -- NEXT ORDER-RECORD, FIELD BY FIELD INTO    *
003110*    THE LOGICAL WORKING RECORD.                                  *
003120*                                                                  *
003130*    HOUSE STYLE (CR-0771): A BARE READ FOLLOWED BY A STATUS-1     *
003140*    TEST, NOT A STRUCTURED AT END CLAUSE.  ON A LINE SEQUENTIAL  *
003150*    FILE STATUS-1 COMES BACK "1" AT END OF FILE (FILE STATUS     *
003160*    "10"); ANYTHING ELSE NON-ZERO IS TREATED AS A HARD I-O ERROR *
003170*    AND THE RUN IS STOPPED RATHER THAN LEFT TO LIMP ALONG ON A   *
003180*    PARTIALLY READ TRANSACTION.                                  *
003190******************************************************************
003200 2100-READ-ORDER.
003210     READ ORDER-FILE.
003220     IF ORDER-STATUS-OK
003230         MOVE FILE-ORDER-ID        TO OB-ORDER-ID
003240         MOVE FILE-ORDER-TRADER-ID TO OB-TRADER-ID
003250         MOVE FILE-ORDER-SYMBOL    TO OB-SYMBOL
003260         MOVE FILE-ORDER-SIDE      TO OB-ORDER-SIDE
003270         MOVE FILE-ORDER-SIZE      TO OB-ORDER-SIZE
003280         MOVE FILE-ORDER-PRICE     TO OB-ORDER-PRICE
003290         MOVE FILE-ORDER-ACTION    TO OB-ACTION-CODE
003300         MOVE OB-SYMBOL            TO CURRENT-SYMBOL
003310     ELSE
003320     IF ORDER-STATUS-1 = "1"
003330         MOVE "Y" TO EOF-SWITCH
003340     ELSE
003350         DISPLAY "OBMATCH - ORDER-FILE READ ERROR, STATUS "
003360                 ORDER-STATUS
003370         STOP RUN
003380     END-IF END-IF.
003390 2100-EXIT.
003400     EXIT.
003410******************************************************************
003420*    3000-CANCEL-ORDER -- ACTION-CODE 'C' -- LOOK THE ORDER UP    *
003430*    IN ORDIDX.IT, TELL OBLEVEL TO DROP IT, THEN DROP THE INDEX   *
003440*    ROW.  NOT FOUND OR NOT ACCEPTED BY OBLEVEL IS A SILENT       *
003450*    NO-OP (SPEC'D AS A REPORTED FAILURE, NOT AN ABEND) -- A      *
003460*    CANCEL FOR AN ORDER THAT ALREADY TRADED AWAY IN FULL IS A    *
003470*    NORMAL RACE BETWEEN THE DESK AND THE MATCHING RUN, NOT AN    *
003480*    ERROR CONDITION.                                              *
003490*                                                                  *
003500*    HOUSE STYLE (CR-0771): BARE READ/DELETE PLUS STATUS-1 TEST,  *
003510*    NOT INVALID KEY CLAUSES.  ON THE INDEXED FILE STATUS-1 = "2" *
003520*    MEANS KEY NOT FOUND (FILE STATUS "23"); ANYTHING ELSE NON-   *
003530*    ZERO IS A HARD I-O ERROR.                                     *
003540******************************************************************
003550 3000-CANCEL-ORDER.
003560     ADD 1 TO CANCEL-CT.
003570     MOVE OB-ORDER-ID TO FILE-ORDIDX-ORDER-ID.
003580     READ ORDIDX-FILE.
003590     IF ORDIDX-STATUS-OK
003600         MOVE "Y" TO CANCEL-FOUND-SW
003610     ELSE
003620     IF ORDIDX-STATUS-1 = "2"
003630         MOVE "N" TO CANCEL-FOUND-SW
003640     ELSE
003650         DISPLAY "OBMATCH - ORDIDX-FILE READ ERROR, STATUS "
003660                 ORDIDX-STATUS
003670         STOP RUN
003680     END-IF END-IF.
003690     IF CANCEL-FOUND-SW = "Y"
003700         MOVE "2" TO OBLK-REQUEST-CODE
003710         MOVE FILE-ORDIDX-BOOK-SIDE TO OBLK-BOOK-SIDE
003720         MOVE FILE-ORDIDX-PRICE TO OBLK-PRICE
003730         MOVE OB-ORDER-ID TO OBLK-ORDER-ID
003740         CALL "OBAPP-OBLEVEL" USING OBLK-LINKAGE
003750         IF OBLK-WAS-FOUND
003760             DELETE ORDIDX-FILE
003770             IF NOT ORDIDX-STATUS-OK
003780                 DISPLAY "OBMATCH - ORDIDX-FILE DELETE ERROR, "
003790                         "STATUS " ORDIDX-STATUS
003800                 STOP RUN
003810             END-IF
003820         END-IF
003830     END-IF.
003840 3000-EXIT.
003850     EXIT.
003860******************************************************************
003870*    4000-ADD-ORDER -- ACTION-CODE 'A' -- CROSS AGAINST THE       *
003880*    OPPOSITE SIDE WHILE CROSSABLE, THEN BOOK ANY RESIDUAL        *
003890*                                                                  *
003900*    A BUY CROSSES THE ASK SIDE, A SELL CROSSES THE BID SIDE.     *
003910*    OBLK-SIZE CARRIES THE STILL-UNFILLED SIZE OF THE INCOMING    *
003920*    ORDER DOWN THROUGH THE CROSSING LOOP; IT STARTS AT THE FULL  *
003930*    ORDER SIZE AND IS DECREMENTED BY OBAPP-OBLEVEL AS FILLS ARE  *
003940*    MADE, ONE PRICE LEVEL AT A TIME, BEST PRICE FIRST.  THE LOOP *
003950*    STOPS WHEN EITHER THE INCOMING ORDER IS FULLY FILLED OR THE  *
003960*    BEST OPPOSITE LEVEL IS NO LONGER CROSSABLE (CR-0219).        *
003970******************************************************************
003980 4000-ADD-ORDER.
003990     MOVE OB-ORDER-SIZE TO OBLK-SIZE.
004000     IF OB-SIDE-IS-BUY
004010         MOVE "A" TO CROSS-SIDE
004020     ELSE
004030         MOVE "B" TO CROSS-SIDE
004040     END-IF.
004050     MOVE "Y" TO CROSS-CONTINUE-SW.
004060     PERFORM 4100-CROSS-ONE-LEVEL THRU 4100-EXIT
004070         UNTIL OBLK-SIZE = ZERO
004080            OR CROSS-CONTINUE-SW = "N".
004090     IF OBLK-SIZE > ZERO
004100         PERFORM 4900-BOOK-RESIDUAL THRU 4900-EXIT
004110     END-IF.
004120 4000-EXIT.
004130     EXIT.
004140******************************************************************
004150*    4100-CROSS-ONE-LEVEL -- ASK THE BOOK FOR ITS BEST LEVEL ON   *
004160*    THE CROSSING SIDE, THEN DECIDE WHETHER IT IS CROSSABLE.      *
004170*    IF THE OPPOSITE SIDE HAS NO LEVELS AT ALL, OBLEVEL RETURNS   *
004180*    NOT-FOUND AND THE LOOP STOPS HERE -- THE WHOLE ORDER (OR     *
004190*    WHATEVER OF IT REMAINS) FALLS THROUGH TO RESIDUAL BOOKING.   *
004200******************************************************************
004210 4100-CROSS-ONE-LEVEL.
004220     MOVE "3" TO OBLK-REQUEST-CODE.
004230     MOVE CROSS-SIDE TO OBLK-BOOK-SIDE.
004240     CALL "OBAPP-OBLEVEL" USING OBLK-LINKAGE.
004250     IF OBLK-WAS-NOT-FOUND
004260         MOVE "N" TO CROSS-CONTINUE-SW
004270     ELSE
004280         PERFORM 4110-CHECK-CROSSABLE THRU 4110-EXIT
004290     END-IF.
004300 4100-EXIT.
004310     EXIT.
004320******************************************************************
004330*    4110-CHECK-CROSSABLE -- THE CROSSABILITY TEST.  A BUY        *
004340*    CROSSES WHEN THE BEST ASK IS AT OR BELOW ITS OWN LIMIT       *
004350*    PRICE; A SELL CROSSES WHEN THE BEST BID IS AT OR ABOVE ITS   *
004360*    OWN LIMIT PRICE.  IF IT IS CROSSABLE THE PRO-RATA FILL IS    *
004370*    RUN AGAINST THIS LEVEL; IF NOT, THE CROSSING LOOP STOPS AND  *
004380*    WHATEVER SIZE REMAINS IS BOOKED AS A RESTING ORDER.          *
004390******************************************************************
004400 4110-CHECK-CROSSABLE.
004410     MOVE "N" TO CROSS-CONTINUE-SW.
004420     IF OB-SIDE-IS-BUY
004430         IF OBLK-PRICE NOT > OB-ORDER-PRICE
004440             MOVE "Y" TO CROSS-CONTINUE-SW
004450         END-IF
004460     ELSE
004470         IF OBLK-PRICE NOT < OB-ORDER-PRICE
004480             MOVE "Y" TO CROSS-CONTINUE-SW
004490         END-IF
004500     END-IF.
004510     IF CROSS-CONTINUE-SW = "Y"
004520         PERFORM 4200-PRORATA-AT-LEVEL THRU 4200-EXIT
004530     END-IF.
004540 4110-EXIT.
004550     EXIT.
004560******************************************************************
004570*    4200-PRORATA-AT-LEVEL -- CROSS THE STILL-REMAINING SIZE      *
004580*    AGAINST THIS LEVEL AND LOG EACH FILL THAT COMES BACK.        *
004590*    OBLEVEL RETURNS ONE ROW PER RESTING ORDER FILLED AT THIS     *
004600*    LEVEL, IN OBLK-FILL-TABLE, AND HAS ALREADY DECREMENTED       *
004610*    OBLK-SIZE BY THE TOTAL FILLED HERE BEFORE HANDING CONTROL    *
004620*    BACK -- THIS PARAGRAPH ONLY HAS TO WALK THE RESULT TABLE.    *
004630******************************************************************
004640 4200-PRORATA-AT-LEVEL.
004650     MOVE "4" TO OBLK-REQUEST-CODE.
004660     MOVE CROSS-SIDE TO OBLK-BOOK-SIDE.
004670     CALL "OBAPP-OBLEVEL" USING OBLK-LINKAGE.
004680     PERFORM 4300-WRITE-ONE-FILL
004690         VARYING FILL-IX FROM 1 BY 1
004700         UNTIL FILL-IX > OBLK-FILL-COUNT.
004710 4200-EXIT.
004720     EXIT.
004730******************************************************************
004740*    4300-WRITE-ONE-FILL -- BUILD ONE TRADE-RECORD FROM ONE ROW   *
004750*    OF THE FILL TABLE OBLEVEL JUST RETURNED.  THE INCOMING       *
004760*    ORDER'S OWN SIDE/SYMBOL/PRICE ARE THE SAME FOR EVERY FILL AT *
004770*    THIS LEVEL; ONLY THE CONTRA TRADER, SIZE AND TIE-BREAK FLAG  *
004780*    CHANGE ROW TO ROW.                                            *
004790******************************************************************
004800 4300-WRITE-ONE-FILL.
004810     MOVE CURRENT-SYMBOL TO OB-TRADE-SYMBOL.
004820     IF OB-SIDE-IS-BUY
004830         MOVE "BUY " TO OB-TRADE-SIDE
004840     ELSE
004850         MOVE "SELL" TO OB-TRADE-SIDE
004860     END-IF.
004870     MOVE OBLK-FILL-SIZE (FILL-IX)      TO OB-TRADE-SIZE.
004880     MOVE OBLK-PRICE                       TO OB-TRADE-PRICE.
004890     MOVE OBLK-FILL-TRADER-ID (FILL-IX) TO OB-CONTRA-TRADER-ID.
004900     MOVE OBLK-FILL-TIE-BREAK (FILL-IX) TO OB-TIE-BREAK-FLAG.
004910     ADD 1 TO TRADE-CT.
004920     PERFORM 4350-WRITE-TRADE-REC THRU 4350-EXIT.
004930******************************************************************
004940*    4350-WRITE-TRADE-REC -- MOVE THE LOGICAL TRADE RECORD OUT TO *
004950*    THE FD RECORD AND WRITE IT.  TRADE-FILE HAS NO DUPLICATE-KEY *
004960*    OR END-OF-FILE CONCERN (IT IS A LINE SEQUENTIAL OUTPUT FILE, *
004970*    OPENED OUTPUT FOR THE WHOLE RUN) SO THE WRITE HERE NEEDS NO  *
004980*    STATUS TRIAGE AT ALL -- THE SAME PATTERN THIS SHOP HAS       *
004990*    ALWAYS USED FOR A STRAIGHT SEQUENTIAL OUTPUT WRITE.          *
005000******************************************************************
005010 4350-WRITE-TRADE-REC.
005020     MOVE OB-TRADE-SYMBOL     TO FILE-TRADE-SYMBOL.
005030     MOVE OB-TRADE-SIDE       TO FILE-TRADE-SIDE.
005040     MOVE OB-TRADE-SIZE       TO FILE-TRADE-SIZE.
005050     MOVE OB-TRADE-PRICE      TO FILE-TRADE-PRICE.
005060     MOVE OB-CONTRA-TRADER-ID TO FILE-TRADE-CONTRA-ID.
005070     MOVE OB-TIE-BREAK-FLAG   TO FILE-TRADE-TIE-BREAK.
005080     WRITE TRADE-ITEM.
005090 4350-EXIT.
005100     EXIT.
005110******************************************************************
005120*    4900-BOOK-RESIDUAL -- WHATEVER SIZE IS LEFT AFTER CROSSING   *
005130*    GOES ONTO THE BOOK ON THE ORDER'S OWN SIDE, AND ORDIDX.IT    *
005140*    IS UPDATED SO A LATER CANCEL CAN FIND IT.  NOTE THE SIDE     *
005150*    STORED IN ORDIDX IS THE ORDER'S OWN RESTING SIDE (A BUY      *
005160*    RESTS ON THE BID SIDE, A SELL RESTS ON THE ASK SIDE) -- THE  *
005170*    OPPOSITE OF THE SIDE 4100-CROSS-ONE-LEVEL WAS CROSSING       *
005180*    AGAINST.                                                     *
005190*                                                                  *
005200*    HOUSE STYLE (CR-0771): BARE WRITE PLUS STATUS-1 TEST.  A     *
005210*    DUPLICATE ORDER-ID CANNOT HAPPEN IN PRACTICE (ORDER ENTRY    *
005220*    GUARANTEES UNIQUE ORDER-IDS FOR THE LIFE OF A TRADING DAY)   *
005230*    BUT THE STATUS IS STILL CHECKED RATHER THAN ASSUMED -- THIS  *
005240*    SHOP HAS NEVER LET A WRITE'S SUCCESS GO UNVERIFIED.          *
005250******************************************************************
005260 4900-BOOK-RESIDUAL.
005270     MOVE "1" TO OBLK-REQUEST-CODE.
005280     IF OB-SIDE-IS-BUY
005290         MOVE "B" TO OBLK-BOOK-SIDE
005300     ELSE
005310         MOVE "A" TO OBLK-BOOK-SIDE
005320     END-IF.
005330     MOVE OB-ORDER-PRICE TO OBLK-PRICE.
005340     MOVE OB-ORDER-ID    TO OBLK-ORDER-ID.
005350     MOVE OB-TRADER-ID   TO OBLK-TRADER-ID.
005360     CALL "OBAPP-OBLEVEL" USING OBLK-LINKAGE.
005370     MOVE OB-ORDER-ID      TO FILE-ORDIDX-ORDER-ID.
005380     MOVE OBLK-BOOK-SIDE   TO FILE-ORDIDX-BOOK-SIDE.
005390     MOVE OB-ORDER-PRICE   TO FILE-ORDIDX-PRICE.
005400     MOVE OB-TRADER-ID     TO FILE-ORDIDX-TRADER-ID.
005410     WRITE ORDIDX-ITEM.
005420     IF NOT ORDIDX-STATUS-OK
005430         DISPLAY "OBMATCH - ORDIDX-FILE WRITE ERROR, STATUS "
005440                 ORDIDX-STATUS
005450         STOP RUN
005460     END-IF.
005470 4900-EXIT.
005480     EXIT.
005490******************************************************************
005500*    9000-PRINT-SNAPSHOT -- CR-0560 -- ASKS BLOCK (LOW TO HIGH)   *
005510*    THEN BIDS BLOCK (HIGH TO LOW), EACH WITH A SECTION HEADER.   *
005520*    OBLEVEL'S TABLES ARE ALREADY HELD SORTED THE RIGHT WAY FOR   *
005530*    EITHER SIDE (CR-0219) SO THIS PARAGRAPH JUST WALKS THEM IN   *
005540*    THE ORDER THEY COME BACK -- NO SORT STEP IS NEEDED HERE.     *
005550******************************************************************
005560 9000-PRINT-SNAPSHOT.
005570     PERFORM 9100-WRITE-BANNER THRU 9100-EXIT.
005580     MOVE "6" TO OBLK-REQUEST-CODE.
005590     CALL "OBAPP-OBLEVEL" USING OBLK-LINKAGE.
005600     MOVE SPACES TO SNAP-ITEM.
005610     MOVE "Asks:" TO SNAP-ITEM.
005620     WRITE SNAP-ITEM.
005630     MOVE "ASK " TO OB-LEVEL-SIDE.
005640     PERFORM 9200-WRITE-ONE-SNAP-LINE
005650         VARYING SNAP-IX FROM 1 BY 1
005660         UNTIL SNAP-IX > OBLK-SNAP-COUNT.
005670     MOVE "7" TO OBLK-REQUEST-CODE.
005680     CALL "OBAPP-OBLEVEL" USING OBLK-LINKAGE.
005690     MOVE SPACES TO SNAP-ITEM.
005700     MOVE "Bids:" TO SNAP-ITEM.
005710     WRITE SNAP-ITEM.
005720     MOVE "BID " TO OB-LEVEL-SIDE.
005730     PERFORM 9200-WRITE-ONE-SNAP-LINE
005740         VARYING SNAP-IX FROM 1 BY 1
005750         UNTIL SNAP-IX > OBLK-SNAP-COUNT.
005760 9000-EXIT.
005770     EXIT.
005780******************************************************************
005790*    9100-WRITE-BANNER -- THE "=== ORDER BOOK FOR <SYMBOL> ==="   *
005800*    HEADER LINE.  CURRENT-SYMBOL WAS LAST SET BY 2100-READ-   *
005810*    ORDER FROM THE FINAL ORDER RECORD PROCESSED BEFORE END OF    *
005820*    FILE, SO IT NAMES WHICHEVER SYMBOL THIS RUN'S BOOK BELONGS   *
005830*    TO (THIS PROGRAM MATCHES ONE SYMBOL PER RUN, PER SPEC).      *
005840******************************************************************
005850 9100-WRITE-BANNER.
005860     MOVE SPACES TO SNAP-ITEM.
005870     STRING "=== Order Book for " DELIMITED BY SIZE
005880            CURRENT-SYMBOL    DELIMITED BY SIZE
005890            " ==="               DELIMITED BY SIZE
005900            INTO SNAP-ITEM.
005910     WRITE SNAP-ITEM.
005920 9100-EXIT.
005930     EXIT.
005940******************************************************************
005950*    9200-WRITE-ONE-SNAP-LINE -- ONE "PRICE NNNNN | SIZE NNNNNNNNN"*
005960*    DETAIL LINE.  THE LABEL FIELDS OF SNAP-DETAIL-OVERLAY ARE *
005970*    RE-MOVED HERE EVERY TIME FOR THE REASON GIVEN IN THE 3-OF-3  *
005980*    REDEFINES COMMENT ABOVE THE WORKING-STORAGE DECLARATION.     *
005990******************************************************************
006000 9200-WRITE-ONE-SNAP-LINE.
006010     MOVE OBLK-SNAP-PRICE (SNAP-IX) TO OB-LEVEL-PRICE.
006020     MOVE OBLK-SNAP-SIZE (SNAP-IX)  TO OB-LEVEL-SIZE.
006030     MOVE "Price "   TO SNAP-OVL-LABEL-1.
006040     MOVE OB-LEVEL-PRICE TO SNAP-OVL-PRICE.
006050     MOVE " | Size " TO SNAP-OVL-LABEL-2.
006060     MOVE OB-LEVEL-SIZE  TO SNAP-OVL-SIZE.
006070     WRITE SNAP-ITEM FROM SNAP-PRINT-LINE.
006080******************************************************************
006090*    9900-TERMINATE -- CLOSE UP, TELL THE OPERATOR THE COUNTS     *
006100*    (PR-0733).  THE COUNTS ARE INFORMATIONAL ONLY -- NOTHING     *
006110*    DOWNSTREAM READS LOG-MSG, IT ONLY GOES TO THE CONSOLE SO  *
006120*    THE OPERATOR RUNNING THE OVERNIGHT JOB HAS SOMETHING TO      *
006130*    POINT AT IF THE DESK CALLS ASKING WHY THE TRADE FILE LOOKS   *
006140*    SHORT.                                                        *
006150******************************************************************
006160 9900-TERMINATE.
006170     MOVE ORDERS-READ-CT TO LOG-ORDERS.
006180     MOVE CANCEL-CT      TO LOG-CANCELS.
006190     MOVE TRADE-CT       TO LOG-TRADES.
006200     DISPLAY LOG-MSG.
006210     CLOSE ORDER-FILE.
006220     CLOSE TRADE-FILE.
006230     CLOSE SNAP-FILE.
006240     CLOSE ORDIDX-FILE.
006250 9900-EXIT.
006260     EXIT.
