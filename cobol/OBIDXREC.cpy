000100******************************************************************
000200*    OBIDXREC  --  ORDER INDEX FILE RECORD (ORDIDX.IT)            *
000300*    KEYED BY ORDER-ID -- WHERE IS THIS ORDER RESTING TODAY.      *
000400*    OWNED BY OBAPP-OBMATCH, CONSULTED ON EVERY CANCEL REQUEST    *
000500*    RECORD LENGTH 30, INDEXED, ACCESS DYNAMIC                    *
000600*    THE ENCLOSING 01 IS SUPPLIED BY THE PROGRAM THAT COPIES THIS *
000650******************************************************************
000700     05  FILE-ORDIDX-ORDER-ID     PIC 9(09).
000900     05  FILE-ORDIDX-BOOK-SIDE    PIC X(01).
001000         88  FILE-ORDIDX-IS-ASK            VALUE "A".
001100         88  FILE-ORDIDX-IS-BID            VALUE "B".
001200     05  FILE-ORDIDX-PRICE        PIC 9(05).
001300     05  FILE-ORDIDX-TRADER-ID    PIC X(10).
001400     05  FILLER                   PIC X(05).
